000100*----------------------------------------------------------------*
000200* PARAMETROS DEL PASO DE BATCH PARA EL CONVERSOR FINECO           *
000300* (CUENTA POR DEFECTO, MONEDA, IDENTIFICADORES DE TARJETA Y       *
000400* CANTIDAD DE COLUMNAS REQUERIDAS DEL EXTRACTO)                  *
000500*----------------------------------------------------------------*
000600 01  WCN-FINECO-CFG.
000700     03 WCN-FIN-CTA-DEFAULT        PIC  X(60) VALUE
000800        'CUENTA FINECO'.
000900     03 WCN-FIN-MONEDA             PIC  X(03) VALUE 'EUR'.
001000     03 WCN-FIN-TARJETA-A          PIC  X(40) VALUE
001100        'TARJETA VISA FINECO'.
001200     03 WCN-FIN-TARJETA-B          PIC  X(40) VALUE
001300        'TARJETA MASTERCARD FINECO'.
001400     03 WCN-FIN-POS-CABECERA       PIC  9(02) VALUE 01.
001500     03 WCN-FIN-COL-REQUERIDAS     PIC  9(02) VALUE 05.
001600     03 FILLER                     PIC  X(10).
