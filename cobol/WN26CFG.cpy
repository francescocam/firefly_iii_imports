000100*----------------------------------------------------------------*
000200* PARAMETROS DE CONFIGURACION DEL CONVERSOR N26                   *
000300*----------------------------------------------------------------*
000400 01  WCN-N26-CFG.
000500     03 WCN-N26-CTA                PIC  X(40) VALUE
000600        'CUENTA N26'.
000700     03 WCN-N26-MONEDA             PIC  X(03) VALUE 'EUR'.
000800     03 WCN-N26-COL-REQUERIDAS     PIC  9(02) VALUE 05.
000900     03 FILLER                     PIC  X(15).
