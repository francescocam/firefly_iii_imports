000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   TRIMLEN.
000400 AUTHOR.       E. PALMEYRO.
000500 INSTALLATION. CASA CENTRAL - AREA CONVERSORES.
000600 DATE-WRITTEN. 15/03/1986.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO DEL AREA DE SISTEMAS.
000900*-------------------------------------------------------------*
001000*                   HISTORIAL DE CAMBIOS                     *
001100*-------------------------------------------------------------*
001200* 15/03/1986 EPA ----- VERSION ORIGINAL, RUTINA CALCLEN PARA
001300*                      CALCULAR LONGITUD DE UN CAMPO GENERICO.
001400* 02/09/1988 EPA ----- SE AMPLIA LA TABLA DE BYTES A 200 POS.
001500* 11/01/1991 RGM ----- SE CORRIGE MENSAJE DE CAMPO VACIO.
001600* 23/11/1994 RGM ----- SE AGREGA SALIDA WTL-RC PARA CALLERS.
001700* 09/06/1998 CFG ----- AJUSTE Y2K, NO AFECTA ESTA RUTINA.
001800* 14/02/2003 CFG CR-118 SE RENOMBRA A TRIMLEN, SE REUTILIZA         CR-118
001900*                      PARA LOS CONVERSORES DE MOVIMIENTOS
002000*                      BANCARIOS (FINECO/N26/PAYPAL/UNICREDIT).
002100* 30/07/2006 MLQ CR-204 SE AGREGA COLAPSO DE BLANCOS REPETIDOS      CR-204
002200*                      PARA LA DESCRIPCION DE UNICREDIT.
002300*-------------------------------------------------------------*
002400* ESTA RUTINA ES COMUN A TODOS LOS CONVERSORES DE MOVIMIENTOS.
002500* DEVUELVE EN WTL-LEN LA POSICION DEL ULTIMO CARACTER NO BLANCO
002600* DE WTL-CAMPO, Y OPCIONALMENTE (WTL-RC = '01') COLAPSA CADA
002700* CORRIDA DE BLANCOS/TABS DE WTL-CAMPO A UN UNICO BLANCO ANTES
002800* DE CALCULAR LA LONGITUD.
002900*-------------------------------------------------------------*
003000
003100 ENVIRONMENT DIVISION.
003200*-------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     CLASS CLASE-BLANCO IS ' ' X'09'.
003600
003700 DATA DIVISION.
003800*-------------------------------------------------------------*
003900
004000 WORKING-STORAGE SECTION.
004100*-------------------------------------------------------------*
004200 77  WS-FIN-TRIMLEN                        PIC X     VALUE ' '.
004300     88 88-FIN-TRIMLEN                               VALUE '1'.
004400
004500 77  WS-IX                                 PIC S9(4) COMP.
004600 77  WS-IX-DESTINO                         PIC S9(4) COMP.
004700 77  WS-EN-BLANCO                          PIC X     VALUE 'N'.
004800     88 88-ULTIMO-ERA-BLANCO                         VALUE 'S'.
004900
005000 01  KTE-CAMPO-VACIO                       PIC X(50) VALUE
005100     'EL CAMPO *WTL-CAMPO* ESTA VACIO'.
005200 01  KTE-CAMPO-VACIO-R REDEFINES KTE-CAMPO-VACIO.
005300     05 KTE-CAMPO-VACIO-BYTE              PIC X OCCURS 50 TIMES.
005400
005500*-------------------------------------------------------------*
005600 LINKAGE SECTION.
005700*-------------------------------------------------------------*
005800* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
005900
006000     COPY WTRIMLEN.
006100
006200*-------------------------------------------------------------*
006300 PROCEDURE DIVISION USING WTRIMLEN.
006400*-------------------------------------------------------------*
006500
006600 0000-CUERPO-PRINCIPAL SECTION.
006700*-----------------------------
006800
006900     PERFORM 1000-INICIO.
007000
007100     IF WTL-RC OF WTL-ENTRADA = '01'
007200        PERFORM 1500-COLAPSA-BLANCOS
007300     END-IF.
007400
007500     PERFORM 2000-PROCESO.
007600
007700     PERFORM 3000-TERMINO.
007800
007900 1000-INICIO SECTION.
008000*--------------------
008100
008200     INITIALIZE WTL-SALIDA.
008300     MOVE '00'     TO WTL-RC.
008400
008500 1500-COLAPSA-BLANCOS SECTION.
008600*-----------------------------
008700* CR-204: CADA CORRIDA DE BLANCOS/TABS SE REDUCE A UN BLANCO,       CR-204
008800* EL RESTO DEL CAMPO SE COMPLETA CON BLANCOS A LA DERECHA.
008900
009000     MOVE 1        TO WS-IX-DESTINO.
009100     MOVE 'N'      TO WS-EN-BLANCO.
009200
009300     PERFORM 1600-COLAPSA-UN-BYTE
009400             VARYING WS-IX FROM 1 BY 1
009500             UNTIL WS-IX > LENGTH OF WTL-CAMPO.
009600
009700     PERFORM 1700-BLANQUEA-RESTO
009800             VARYING WS-IX FROM WS-IX-DESTINO BY 1
009900             UNTIL WS-IX > LENGTH OF WTL-CAMPO.
010000
010100 1500-FIN.
010200     EXIT.
010300
010400 1600-COLAPSA-UN-BYTE SECTION.
010500*-----------------------------
010600     EVALUATE TRUE
010700         WHEN WTL-CAMPO-BYTE(WS-IX) IS CLASE-BLANCO
010800              IF NOT 88-ULTIMO-ERA-BLANCO
010900                 AND WS-IX-DESTINO NOT = 1
011000                 MOVE ' ' TO WTL-CAMPO-BYTE(WS-IX-DESTINO)
011100                 ADD 1    TO WS-IX-DESTINO
011200              END-IF
011300              MOVE 'S' TO WS-EN-BLANCO
011400         WHEN OTHER
011500              IF WS-IX NOT = WS-IX-DESTINO
011600                 MOVE WTL-CAMPO-BYTE(WS-IX)
011700                      TO WTL-CAMPO-BYTE(WS-IX-DESTINO)
011800              END-IF
011900              ADD 1    TO WS-IX-DESTINO
012000              MOVE 'N' TO WS-EN-BLANCO
012100     END-EVALUATE.
012200
012300 1700-BLANQUEA-RESTO SECTION.
012400*-----------------------------
012500     MOVE ' ' TO WTL-CAMPO-BYTE(WS-IX).
012600
012700 2000-PROCESO SECTION.
012800*---------------------
012900
013000     INITIALIZE WS-FIN-TRIMLEN.
013100
013200     PERFORM 2100-BUSCA-ULTIMO-NO-BLANCO
013300        VARYING WTL-LEN FROM LENGTH OF WTL-CAMPO BY -1
013400        UNTIL 88-FIN-TRIMLEN
013500           OR WTL-LEN = +0.
013600
013700     EVALUATE WTL-LEN
013800         WHEN +0
013900               MOVE KTE-CAMPO-VACIO   TO WTL-MSG OF WTL-SALIDA
014000         WHEN  OTHER
014100               CONTINUE
014200     END-EVALUATE.
014300
014400 2000-FIN.
014500     EXIT.
014600
014700 2100-BUSCA-ULTIMO-NO-BLANCO SECTION.
014800*-----------------------------------
014900     EVALUATE  WTL-CAMPO-BYTE(WTL-LEN)
015000         WHEN  ' '
015100         WHEN  LOW-VALUE
015200               CONTINUE
015300         WHEN  OTHER
015400               SET 88-FIN-TRIMLEN TO TRUE
015500     END-EVALUATE.
015600
015700 3000-TERMINO SECTION.
015800*---------------------
015900     GOBACK.
016000
016100 END PROGRAM TRIMLEN.
