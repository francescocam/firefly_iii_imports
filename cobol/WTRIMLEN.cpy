000100*----------------------------------------------------------------*
000200* COPY DE COMUNICACION CON LA RUTINA TRIMLEN                     *
000300* SE COMPLETA WTL-CAMPO Y DEVUELVE EN WTL-LEN LA POSICION DEL    *
000400* ULTIMO CARACTER NO BLANCO (SIRVE PARA TRIMEAR DESCRIPCIONES    *
000500* DE LOS CONVERSORES DE MOVIMIENTOS)                             *
000600*----------------------------------------------------------------*
000700 01  WTRIMLEN.
000800     05 WTL-ENTRADA.
000900        07 WTL-MSG                   PIC  X(80).
001000        07 WTL-MSG-R REDEFINES WTL-MSG.
001100           10 WTL-MSG-BYTE            PIC  X OCCURS 80 TIMES.
001200        07 WTL-CAMPO.
001300           10 WTL-CAMPO-BYTE         PIC  X OCCURS 200 TIMES.
001400        07 FILLER                    PIC  X(04).
001500     05 WTL-SALIDA.
001600        07 WTL-LEN                   PIC  S9(4) COMP.
001700        07 WTL-RC                    PIC   X(2).
001800        07 WTL-MSG                   PIC   X(80).
001900        07 WTL-SAL-MSG-R REDEFINES WTL-MSG.
002000           10 WTL-SAL-MSG-BYTE        PIC  X OCCURS 80 TIMES.
002100        07 FILLER                    PIC  X(04).
