000100*----------------------------------------------------------------*
000200* REGISTRO DE ENTRADA - EXTRACTO FINECO                          *
000300* LONGITUD DE REGISTRO (160), LAYOUT FIJO                        *
000400* FIN-CAB ES LA VISTA DE LA LINEA DE CABECERA (1RA LINEA DEL     *
000500* ARCHIVO), QUE TRAE EL NOMBRE DE LA CUENTA POR DEFECTO          *
000600*----------------------------------------------------------------*
000700 01  FIN-REG.
000800     03 FIN-DATE                   PIC  X(10).
000900     03 FIN-DESCR                  PIC  X(40).
001000     03 FIN-ENTRATE-TXT            PIC  X(10).
001100     03 FIN-USCITE-TXT             PIC  X(10).
001200     03 FIN-DESCR-FULL             PIC  X(80).
001300     03 FILLER                     PIC  X(10).
001400
001500*----------------------------------------------------------------*
001600* VISTA NUMERICA DE LOS IMPORTES (SIGNO SEPARADO AL FINAL, SIN   *
001700* PUNTO DECIMAL EXPLICITO - RESPETA EL LAYOUT DEL EXTRACTO)      *
001800*----------------------------------------------------------------*
001900 01  FIN-REG-NUM REDEFINES FIN-REG.
002000     03 FILLER                     PIC  X(10).
002100     03 FILLER                     PIC  X(40).
002200     03 FIN-ENTRATE-N              PIC  S9(7)V99
002300                                   SIGN IS TRAILING SEPARATE.
002400     03 FIN-USCITE-N               PIC  S9(7)V99
002500                                   SIGN IS TRAILING SEPARATE.
002600     03 FILLER                     PIC  X(80).
002700     03 FILLER                     PIC  X(10).
002800
002900*----------------------------------------------------------------*
003000* VISTA DE LA LINEA DE CABECERA DEL EXTRACTO                     *
003100*----------------------------------------------------------------*
003200 01  FIN-CAB REDEFINES FIN-REG.
003300     03 FIN-CAB-CUENTA             PIC  X(60).
003400     03 FILLER                     PIC  X(100).
