000100*----------------------------------------------------------------*
000200* COPY DE COMUNICACION CON LA RUTINA CANCELA                     *
000300* SE COMPLETA ANTES DE LLAMAR A CANCELA PARA ABORTAR UN PROCESO  *
000400* DE CONVERSION POR FALTA DE COLUMNAS O DE PARAMETROS DE CONFIG  *
000500*----------------------------------------------------------------*
000600 01  WCANCELA.
000700     05 WCANCELA-PROGRAMA          PIC X(08).
000800     05 WCANCELA-PARRAFO           PIC X(30).
000900     05 WCANCELA-RECURSO           PIC X(12).
001000     05 WCANCELA-OPERACION         PIC X(12).
001100     05 WCANCELA-CODRET            PIC X(02).
001200     05 WCANCELA-MENSAJE           PIC X(60).
001300     05 FILLER                     PIC X(06).
001400 01  WCANCELA-R REDEFINES WCANCELA.
001500     05 WCANCELA-TODO               PIC X(130).
