000100*----------------------------------------------------------------*
000200* REGISTRO DE ENTRADA - ACTIVIDAD PAYPAL (FILA CRUDA)             *
000300* UNA TRANSACCION LOGICA = 2 FILAS (CABECERA + CONTABLE)         *
000400* LONGITUD DE REGISTRO (148), LAYOUT FIJO                        *
000500*----------------------------------------------------------------*
000600 01  PP-REG.
000700     03 PP-DATE                    PIC  X(10).
000800     03 PP-NOME                    PIC  X(60).
000900     03 PP-TIPO                    PIC  X(60).
001000     03 PP-TIPO-R REDEFINES PP-TIPO.
001100        05 PP-TIPO-BYTE             PIC  X OCCURS 60 TIMES.
001200     03 PP-VALUTA                  PIC  X(03).
001300     03 PP-IMPORTO                 PIC  X(15).
001400     03 FILLER                     PIC  X(12).
