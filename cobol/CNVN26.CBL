000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CNVN26.
000400 AUTHOR.       E. PALMEYRO.
000500 INSTALLATION. CASA CENTRAL - AREA CONVERSORES.
000600 DATE-WRITTEN. 23/10/1989.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO DEL AREA DE SISTEMAS.
000900*-------------------------------------------------------------*
001000*                   HISTORIAL DE CAMBIOS                      *
001100*-------------------------------------------------------------*
001200* 23/10/1989 EPA ----- VERSION ORIGINAL, RUTINA RESUMEN
001300*                      CARTOLA PARA TOTALIZAR MOVIMIENTOS DE
001400*                      CUENTA POR PERIODO.
001500* 11/04/1994 RGM ----- SE AGREGA EL CONTROL DE QUIEBRE POR MES.
001600* 30/06/2004 RGM CR-140 SE RENOMBRA A CNVN26, SE REESCRIBE PARA     CR-140
001700*                      CONVERTIR EL EXTRACTO N26 AL LAYOUT UNICO
001800*                      DE IMPORTACION DE MOVIMIENTOS.
001900* 19/05/2005 RGM ----- SE AGREGA CONTEO Y REPORTE DE FILAS
002000*                      DESCARTADAS POR FECHA/IMPORTE INVALIDO.
002100* 12/05/2005 MLQ CR-204 SE VALIDA LA CANTIDAD DE COLUMNAS           CR-204
002200*                      REQUERIDAS CONFIGURADA ANTES DE INICIAR
002300*                      LA LECTURA.
002400* 14/11/2006 MLQ CR-211 SE REEMPLAZA EL ARMADO ARTESANAL DE LA      CR-211
002500*                      DESCRIPCION POR LA RUTINA COMUN TRIMLEN.
002600* 14/03/2014 MLQ CR-270 LA VALIDACION COMPARABA LA CONFIGURACION    CR-270
002700*                      CONTRA EL MISMO VALOR CON QUE ESTA CARGADA
002800*                      EN WN26CFG Y NUNCA PODIA FALLAR; SE CAMBIA
002900*                      POR UN CONTROL DE RANGO CONTRA LA CANTIDAD
003000*                      REAL DE CAMPOS DEL LAYOUT N26-REG.
003100*-------------------------------------------------------------*
003200* CONVIERTE EL EXTRACTO DE LA CUENTA N26 (IMPORTE CON SIGNO EN
003300* UNA SOLA COLUMNA) A REGISTROS NORMALIZADOS DE IMPORTACION.
003400* SE DESCARTAN LAS FILAS CON FECHA O IMPORTE INVALIDO Y SE
003500* INFORMA LA CANTIDAD DESCARTADA AL FINALIZAR.
003600*-------------------------------------------------------------*
003700
003800 ENVIRONMENT DIVISION.
003900*-------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS CLASE-DIGITO IS '0' THRU '9'.
004300
004400 INPUT-OUTPUT SECTION.
004500*-------------------------------------------------------------*
004600 FILE-CONTROL.
004700     SELECT N26-IN             ASSIGN    TO N26IN
004800                               ORGANIZATION IS LINE SEQUENTIAL
004900                               FILE STATUS  IS FS-N26-IN.
005000
005100     SELECT N26-OUT            ASSIGN    TO N26OUT
005200                               ORGANIZATION IS LINE SEQUENTIAL
005300                               FILE STATUS  IS FS-N26-OUT.
005400
005500 DATA DIVISION.
005600*-------------------------------------------------------------*
005700 FILE SECTION.
005800*-------------------------------------------------------------*
005900 FD  N26-IN
006000     RECORDING MODE IS F.
006100 01  N26-REG-FD                    PIC X(164).
006200
006300 FD  N26-OUT
006400     RECORDING MODE IS F.
006500 01  OUT-N26-REG-FD                PIC X(400).
006600
006700 WORKING-STORAGE SECTION.
006800*-------------------------------------------------------------*
006900 77  FS-N26-IN                     PIC X(02) VALUE ' '.
007000 77  FS-N26-OUT                    PIC X(02) VALUE ' '.
007100
007200 77  WS-FIN-N26                    PIC X     VALUE ' '.
007300     88 88-FIN-N26                             VALUE '1'.
007400
007500 77  WS-FECHA-VALIDA               PIC X     VALUE 'N'.
007600     88 88-FECHA-VALIDA                       VALUE 'S'.
007700 77  WS-IMPORTE-VALIDO             PIC X     VALUE 'N'.
007800     88 88-IMPORTE-VALIDO                     VALUE 'S'.
007900
008000 77  WS-CANT-LEIDOS                PIC S9(7) COMP VALUE 0.
008100 77  WS-CANT-GRABADOS              PIC S9(7) COMP VALUE 0.
008200 77  WS-CANT-DESCARTADOS           PIC S9(7) COMP VALUE 0.
008300
008400 77  WS-IMPORTE-N                  PIC S9(7)V99 VALUE 0.
008500 77  WS-IMPORTE-ABS                PIC  9(7)V99 VALUE 0.
008600 77  WS-TIPO                       PIC X(10) VALUE SPACES.
008700 77  WS-OPUESTA                    PIC X(60) VALUE SPACES.
008800
008900* VISTA DE FECHA AAAA-MM-DD PARA VALIDACION DE N26-VALUE-DATE
009000 01  WS-FECHA-TRABAJO              PIC X(10) VALUE SPACES.
009100 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
009200     05 WS-FT-AAAA                 PIC X(04).
009300     05 FILLER                     PIC X(01).
009400     05 WS-FT-MM                   PIC X(02).
009500     05 FILLER                     PIC X(01).
009600     05 WS-FT-DD                   PIC X(02).
009700
009800* AREA DE TRABAJO PARA EL ARMADO DE LA DESCRIPCION
009900 01  WS-DESCRIPCION-AREA           PIC X(95) VALUE SPACES.
010000 01  WS-DESCRIPCION-AREA-R REDEFINES WS-DESCRIPCION-AREA.
010100     05 WS-DA-IBAN                 PIC X(34).
010200     05 WS-DA-BLANCO               PIC X(01).
010300     05 WS-DA-REF                  PIC X(60).
010400
010500* COPYS DE REGISTRO DE ENTRADA/SALIDA Y DE CONFIGURACION
010600     COPY WN26IN.
010700     COPY WN26OUT.
010800     COPY WN26CFG.
010900
011000* AREA DE COMUNICACION CON LA RUTINA TRIMLEN
011100     COPY WTRIMLEN.
011200
011300* AREA DE COMUNICACION CON LA RUTINA DE CANCELACION COMUN
011400     COPY WCANCELA.
011500
011600*-------------------------------------------------------------*
011700 PROCEDURE DIVISION.
011800*-------------------------------------------------------------*
011900
012000 0000-CUERPO-PRINCIPAL SECTION.
012100*-----------------------------
012200
012300     PERFORM 1000-INICIO.
012400
012500     PERFORM 2000-PROCESO UNTIL 88-FIN-N26.
012600
012700     PERFORM 3000-FINALIZA.
012800
012900     STOP RUN.
013000
013100 1000-INICIO SECTION.
013200*-----------------------------
013300
013400     PERFORM 1100-ABRIR-ARCHIVOS.
013500     PERFORM 1150-VALIDA-COLUMNAS.
013600     PERFORM 2100-LEE-N26.
013700
013800 1100-ABRIR-ARCHIVOS SECTION.
013900*-----------------------------
014000
014100     OPEN INPUT  N26-IN.
014200     IF FS-N26-IN NOT = '00'
014300        MOVE 'CNVN26  '  TO WCANCELA-PROGRAMA
014400        MOVE '1100-ABRIR-ARCHIVOS'  TO WCANCELA-PARRAFO
014500        MOVE 'N26-IN'               TO WCANCELA-RECURSO
014600        MOVE 'OPEN'                 TO WCANCELA-OPERACION
014700        MOVE FS-N26-IN              TO WCANCELA-CODRET
014800        MOVE 'NO SE PUDO ABRIR EL EXTRACTO N26'
014900                                    TO WCANCELA-MENSAJE
015000        CALL 'CANCELA' USING WCANCELA
015100     END-IF.
015200
015300     OPEN OUTPUT N26-OUT.
015400     IF FS-N26-OUT NOT = '00'
015500        MOVE 'CNVN26  '  TO WCANCELA-PROGRAMA
015600        MOVE '1100-ABRIR-ARCHIVOS'  TO WCANCELA-PARRAFO
015700        MOVE 'N26-OUT'              TO WCANCELA-RECURSO
015800        MOVE 'OPEN'                 TO WCANCELA-OPERACION
015900        MOVE FS-N26-OUT             TO WCANCELA-CODRET
016000        MOVE 'NO SE PUDO ABRIR LA SALIDA N26'
016100                                    TO WCANCELA-MENSAJE
016200        CALL 'CANCELA' USING WCANCELA
016300     END-IF.
016400
016500     MOVE OUT-N26-CAB TO OUT-N26-REG-FD.
016600     WRITE OUT-N26-REG-FD.
016700
016800 1150-VALIDA-COLUMNAS SECTION.
016900*-----------------------------
017000* SE VALIDA QUE LA CANTIDAD DE COLUMNAS REQUERIDAS CONFIGURADA
017100* ESTE DENTRO DEL RANGO DE LAS 5 COLUMNAS DE ENTRADA DEL LAYOUT
017200* (VALUE-DATE/PARTNER-NAME/PARTNER-IBAN/PAYMENT-REF/AMOUNT);
017300* DE NO SER ASI SE CANCELA LA CORRIDA.
017400
017500     IF WCN-N26-COL-REQUERIDAS < 1
017600        OR WCN-N26-COL-REQUERIDAS > 5
017700        MOVE 'CNVN26  '  TO WCANCELA-PROGRAMA
017800        MOVE '1150-VALIDA-COLUMNAS' TO WCANCELA-PARRAFO
017900        MOVE 'WN26CFG'              TO WCANCELA-RECURSO
018000        MOVE 'VALIDACION'           TO WCANCELA-OPERACION
018100        MOVE '90'                   TO WCANCELA-CODRET
018200        MOVE 'FALTAN COLUMNAS REQUERIDAS EN EL EXTRACTO N26'
018300                                    TO WCANCELA-MENSAJE
018400        CALL 'CANCELA' USING WCANCELA
018500     END-IF.
018600
018700 2000-PROCESO SECTION.
018800*-----------------------------
018900
019000     IF NOT 88-FIN-N26
019100        PERFORM 2150-VALIDA-FECHA
019200        PERFORM 2200-DETERMINA-OPUESTA
019300        IF N26-AMOUNT-N OF N26-REG-NUM IS NUMERIC
019400           MOVE 'S' TO WS-IMPORTE-VALIDO
019500           MOVE N26-AMOUNT-N OF N26-REG-NUM TO WS-IMPORTE-N
019600        ELSE
019700           MOVE 'N' TO WS-IMPORTE-VALIDO
019800        END-IF
019900        IF 88-FECHA-VALIDA AND 88-IMPORTE-VALIDO
020000           PERFORM 2300-ARMA-DESCRIPCION
020100           PERFORM 2400-GRABA-N26-OUT
020200        ELSE
020300           ADD 1 TO WS-CANT-DESCARTADOS
020400        END-IF
020500     END-IF.
020600
020700     PERFORM 2100-LEE-N26.
020800
020900 2100-LEE-N26 SECTION.
021000*-----------------------------
021100
021200     READ N26-IN INTO N26-REG
021300          AT END
021400             SET 88-FIN-N26 TO TRUE
021500          NOT AT END
021600             ADD 1 TO WS-CANT-LEIDOS
021700     END-READ.
021800
021900 2150-VALIDA-FECHA SECTION.
022000*-----------------------------
022100* VALIDA EL FORMATO AAAA-MM-DD DE N26-VALUE-DATE.
022200
022300     MOVE 'N'           TO WS-FECHA-VALIDA.
022400     MOVE N26-VALUE-DATE OF N26-REG TO WS-FECHA-TRABAJO.
022500
022600     IF WS-FT-AAAA IS CLASE-DIGITO
022700        AND WS-FT-MM  IS CLASE-DIGITO
022800        AND WS-FT-DD  IS CLASE-DIGITO
022900        AND N26-VALUE-DATE OF N26-REG(5:1) = '-'
023000        AND N26-VALUE-DATE OF N26-REG(8:1) = '-'
023100        MOVE 'S' TO WS-FECHA-VALIDA
023200     END-IF.
023300
023400 2200-DETERMINA-OPUESTA SECTION.
023500*-----------------------------
023600* OPPOSING-NAME = PARTNER-NAME SI NO ESTA EN BLANCO, SI NO
023700* PAYMENT-REF.
023800
023900     IF N26-PARTNER-NAME OF N26-REG NOT = SPACES
024000        MOVE N26-PARTNER-NAME OF N26-REG TO WS-OPUESTA
024100     ELSE
024200        MOVE N26-PAYMENT-REF OF N26-REG  TO WS-OPUESTA
024300     END-IF.
024400
024500 2300-ARMA-DESCRIPCION SECTION.
024600*-----------------------------
024700* DESCRIPCION = <IBAN> <PAYMENT-REF> CON LOS ESPACIOS DE MAS
024800* RECORTADOS POR LA RUTINA COMUN TRIMLEN.
024900
025000     MOVE N26-PARTNER-IBAN OF N26-REG TO WS-DA-IBAN.
025100     MOVE ' '                         TO WS-DA-BLANCO.
025200     MOVE N26-PAYMENT-REF  OF N26-REG TO WS-DA-REF.
025300
025400     MOVE WS-DESCRIPCION-AREA TO WTL-CAMPO OF WTL-ENTRADA.
025500     MOVE SPACES               TO WTL-MSG  OF WTL-ENTRADA.
025600     MOVE '01'                 TO WTL-RC   OF WTL-ENTRADA.
025700     CALL 'TRIMLEN' USING WTRIMLEN.
025800
025900     MOVE WTL-CAMPO OF WTL-ENTRADA(1:95) TO WS-DESCRIPCION-AREA.
026000
026100 2400-GRABA-N26-OUT SECTION.
026200*-----------------------------
026300
026400     IF WS-IMPORTE-N > 0
026500        MOVE 'DEPOSIT'    TO WS-TIPO
026600     ELSE
026700        MOVE 'WITHDRAWAL' TO WS-TIPO
026800     END-IF.
026900
027000     IF WS-IMPORTE-N < 0
027100        COMPUTE WS-IMPORTE-ABS = WS-IMPORTE-N * -1
027200     ELSE
027300        MOVE WS-IMPORTE-N TO WS-IMPORTE-ABS
027400     END-IF.
027500
027600     INITIALIZE OUT-N26-REG.
027700     MOVE N26-VALUE-DATE OF N26-REG  TO OUT-N26-DATE.
027800     MOVE WS-OPUESTA                 TO OUT-N26-OPPOSING-NAME.
027900     MOVE WS-IMPORTE-ABS              TO OUT-N26-AMOUNT.
028000     MOVE WS-DESCRIPCION-AREA         TO OUT-N26-DESCRIPTION.
028100     MOVE WCN-N26-CTA                 TO OUT-N26-ACCOUNT-NAME.
028200     MOVE WCN-N26-MONEDA               TO OUT-N26-CURRENCY.
028300     MOVE WS-TIPO                      TO OUT-N26-TYPE.
028400
028500     MOVE OUT-N26-REG TO OUT-N26-REG-FD.
028600     WRITE OUT-N26-REG-FD.
028700     ADD 1 TO WS-CANT-GRABADOS.
028800
028900 3000-FINALIZA SECTION.
029000*-----------------------------
029100
029200     PERFORM 3100-TOTALES-CONTROL.
029300
029400     CLOSE N26-IN.
029500     CLOSE N26-OUT.
029600
029700     GOBACK.
029800
029900 3100-TOTALES-CONTROL SECTION.
030000*-----------------------------
030100
030200     DISPLAY 'CNVN26 - CONVERSION N26 FINALIZADA'.
030300     DISPLAY 'CNVN26 - ENTRADA : N26IN'.
030400     DISPLAY 'CNVN26 - SALIDA  : N26OUT'.
030500     DISPLAY 'CNVN26 - LEIDOS      : ' WS-CANT-LEIDOS.
030600     DISPLAY 'CNVN26 - GRABADOS    : ' WS-CANT-GRABADOS.
030700     DISPLAY 'CNVN26 - DESCARTADOS : ' WS-CANT-DESCARTADOS.
030800
030900 END PROGRAM CNVN26.
