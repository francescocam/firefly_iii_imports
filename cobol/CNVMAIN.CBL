000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CNVMAIN.
000400 AUTHOR.       E. PALMEYRO.
000500 INSTALLATION. CASA CENTRAL - AREA CONVERSORES.
000600 DATE-WRITTEN. 11/09/1987.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO DEL AREA DE SISTEMAS.
000900*-------------------------------------------------------------*
001000*                   HISTORIAL DE CAMBIOS                      *
001100*-------------------------------------------------------------*
001200* 11/09/1987 EPA ----- VERSION ORIGINAL, RUTINA JCLDESP PARA
001300*                      DESPACHAR POR SWITCH UPSI LA RUTINA DE
001400*                      CIERRE DE FIN DE MES QUE CORRESPONDIA.
001500* 06/05/1992 RGM ----- SE AMPLIA A CUATRO SWITCHES UPSI.
001600* 14/02/2003 CFG CR-118 SE RENOMBRA A CNVMAIN, SE REESCRIBE        CR-118
001700*                      COMO DESPACHANTE UNICO DE LOS
001800*                      CONVERSORES DE MOVIMIENTOS BANCARIOS
001900*                      (REEMPLAZA 4 JOBS SEPARADOS).
002000* 30/06/2004 CFG CR-140 SE AGREGA EL CONVERSOR N26.                 CR-140
002100* 11/03/2006 MLQ CR-204 SE AGREGAN LOS CONVERSORES PAYPAL Y         CR-204
002200*                      UNICREDIT.  SE PASA DE 2 A 4 SWITCHES
002300*                      UPSI.
002400* 02/10/2006 MLQ CR-211 SE VALIDA QUE SE HAYA PRENDIDO UN UNICO     CR-211
002500*                      SWITCH; SI NO, SE CANCELA LA CORRIDA.
002600* 18/09/2009 CFG CR-255 SE AGREGA MENSAJE DE EXITO CON NOMBRE       CR-255
002700*                      DE CONVERSOR EJECUTADO.
002800*-------------------------------------------------------------*
002900* PROGRAMA DESPACHANTE.  EL PASO DE JCL QUE INVOCA ESTE
003000* PROGRAMA FIJA EL SWITCH UPSI CORRESPONDIENTE AL CONVERSOR A
003100* EJECUTAR (PARM='UPSI=1000' = FINECO, 'UPSI=0100' = N26,
003200* 'UPSI=0010' = PAYPAL, 'UPSI=0001' = UNICREDIT).  EL PROGRAMA
003300* NO LEE NI ESCRIBE ARCHIVOS PROPIOS; SOLO DELEGA AL CONVERSOR
003400* CORRESPONDIENTE.
003500*-------------------------------------------------------------*
003600
003700 ENVIRONMENT DIVISION.
003800*-------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS SW-FINECO-ON
004200            OFF STATUS IS SW-FINECO-OFF
004300     UPSI-1 ON STATUS IS SW-N26-ON
004400            OFF STATUS IS SW-N26-OFF
004500     UPSI-2 ON STATUS IS SW-PAYPAL-ON
004600            OFF STATUS IS SW-PAYPAL-OFF
004700     UPSI-3 ON STATUS IS SW-UNICR-ON
004800            OFF STATUS IS SW-UNICR-OFF.
004900
005000 DATA DIVISION.
005100*-------------------------------------------------------------*
005200
005300 WORKING-STORAGE SECTION.
005400*-------------------------------------------------------------*
005500 77  WS-SWITCHES-PRENDIDOS               PIC S9(4) COMP VALUE 0.
005600
005700 01  WS-NOMBRE-CONVERSOR                 PIC X(08) VALUE SPACES.
005800 01  WS-NOMBRE-CONVERSOR-R REDEFINES WS-NOMBRE-CONVERSOR.
005900     05 WS-NC-BYTE                       PIC X OCCURS 08 TIMES.
006000
006100 01  WS-MENSAJE-EXITO.
006200     05 WS-ME-TEXTO                      PIC X(40) VALUE
006300        'CONVERSION FINALIZADA - CONVERSOR: '.
006400     05 WS-ME-NOMBRE                     PIC X(08) VALUE SPACES.
006500 01  WS-MENSAJE-EXITO-R REDEFINES WS-MENSAJE-EXITO.
006600     05 WS-ME-BYTE                       PIC X OCCURS 48 TIMES.
006700
006800* AREA DE COMUNICACION CON LA RUTINA DE CANCELACION COMUN
006900     COPY WCANCELA.
007000
007100*-------------------------------------------------------------*
007200 PROCEDURE DIVISION.
007300*-------------------------------------------------------------*
007400
007500 0000-CUERPO-PRINCIPAL SECTION.
007600*-----------------------------
007700
007800     PERFORM 1000-VALIDA-SWITCH.
007900
008000     PERFORM 2000-DESPACHA.
008100
008200     PERFORM 3000-TERMINO.
008300
008400     STOP RUN.
008500
008600 1000-VALIDA-SWITCH SECTION.
008700*-----------------------------
008800* CR-211: EXACTAMENTE UN SWITCH UPSI DEBE ESTAR PRENDIDO.           CR-211
008900
009000     MOVE 0 TO WS-SWITCHES-PRENDIDOS.
009100
009200     IF SW-FINECO-ON  ADD 1 TO WS-SWITCHES-PRENDIDOS END-IF.
009300     IF SW-N26-ON     ADD 1 TO WS-SWITCHES-PRENDIDOS END-IF.
009400     IF SW-PAYPAL-ON  ADD 1 TO WS-SWITCHES-PRENDIDOS END-IF.
009500     IF SW-UNICR-ON   ADD 1 TO WS-SWITCHES-PRENDIDOS END-IF.
009600
009700     IF WS-SWITCHES-PRENDIDOS NOT = 1
009800        DISPLAY 'CNVMAIN - SE DEBE PRENDER UN UNICO SWITCH UPSI'
009900        DISPLAY 'CNVMAIN - SWITCHES PRENDIDOS: '
010000                 WS-SWITCHES-PRENDIDOS
010100        MOVE 'CNVMAIN '       TO WCANCELA-PROGRAMA
010200        MOVE '0000-CUERPO-PRINCIPAL' TO WCANCELA-PARRAFO
010300        MOVE 'UPSI'           TO WCANCELA-RECURSO
010400        MOVE 'VALIDACION'     TO WCANCELA-OPERACION
010500        MOVE '91'             TO WCANCELA-CODRET
010600        MOVE 'CANTIDAD DE SWITCHES UPSI INVALIDA'
010700                              TO WCANCELA-MENSAJE
010800        CALL 'CANCELA' USING WCANCELA
010900     END-IF.
011000
011100 2000-DESPACHA SECTION.
011200*-----------------------------
011300
011400     EVALUATE TRUE
011500         WHEN SW-FINECO-ON
011600              MOVE 'CNVFINEC' TO WS-NOMBRE-CONVERSOR
011700              CALL 'CNVFINEC'
011800         WHEN SW-N26-ON
011900              MOVE 'CNVN26  ' TO WS-NOMBRE-CONVERSOR
012000              CALL 'CNVN26'
012100         WHEN SW-PAYPAL-ON
012200              MOVE 'CNVPAYPL' TO WS-NOMBRE-CONVERSOR
012300              CALL 'CNVPAYPL'
012400         WHEN SW-UNICR-ON
012500              MOVE 'CNVUNICR' TO WS-NOMBRE-CONVERSOR
012600              CALL 'CNVUNICR'
012700     END-EVALUATE.
012800
012900 3000-TERMINO SECTION.
013000*-----------------------------
013100
013200     MOVE WS-NOMBRE-CONVERSOR TO WS-ME-NOMBRE.
013300     DISPLAY WS-MENSAJE-EXITO.
013400
013500 END PROGRAM CNVMAIN.
