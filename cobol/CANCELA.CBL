000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CANCELA.
000400 AUTHOR.       E. PALMEYRO.
000500 INSTALLATION. CASA CENTRAL - AREA CONVERSORES.
000600 DATE-WRITTEN. 15/03/1986.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO DEL AREA DE SISTEMAS.
000900*-------------------------------------------------------------*
001000*                   HISTORIAL DE CAMBIOS                     *
001100*-------------------------------------------------------------*
001200* 15/03/1986 EPA ----- VERSION ORIGINAL, CANCELACION GENERICA
001300*                      PARA ERRORES DE FILE STATUS.
001400* 04/05/1990 RGM ----- SE AGREGAN CODIGOS 34/37/61 A LA TABLA.
001500* 19/10/1993 RGM ----- SE AGREGA WCANCELA-RECURSO A LA COPY.
001600* 09/06/1998 CFG ----- AJUSTE Y2K, NO AFECTA ESTA RUTINA.
001700* 21/02/2001 CFG CR-133 SE REUTILIZA COMO CANCELACION DE            CR-133
001800*                      VALIDACION (COLUMNAS/CONFIG FALTANTE)
001900*                      PARA LOS CONVERSORES DE MOVIMIENTOS.
002000* 12/05/2005 MLQ CR-204 NUEVOS CODIGOS '90'/'91' PARA ERRORES       CR-204
002100*                      DE VALIDACION DE PARAMETROS DE CORRIDA.
002200* 03/11/2008 MLQ CR-249 SE VALIDA EL FORMATO DEL CODIGO DE          CR-249
002300*                      RETORNO RECIBIDO (VER CLASE-NUMERICA)
002400*                      PARA DETECTAR AREAS DE COMUNICACION MAL
002500*                      ARMADAS POR EL LLAMADOR.
002600* 14/03/2014 MLQ CR-270 SE REEMPLAZA EL GOBACK FINAL POR STOP     CR-270
002700*                      RUN: CON GOBACK EL CONVERSOR LLAMADOR
002800*                      SEGUIA LA CORRIDA DESPUES DE UNA
002900*                      CANCELACION EN LUGAR DE ABORTARLA.
003000*-------------------------------------------------------------*
003100* RUTINA DE CANCELACION COMUN.  SE LLAMA CUANDO UN CONVERSOR
003200* DETECTA UN ERROR DE E/S IRRECUPERABLE O UNA VALIDACION DE
003300* CONFIGURACION/COLUMNAS QUE NO PERMITE CONTINUAR LA CORRIDA.
003400*-------------------------------------------------------------*
003500
003600 ENVIRONMENT DIVISION.
003700*-------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CLASS CLASE-NUMERICA  IS '0' THRU '9'.
004100
004200 DATA DIVISION.
004300*-------------------------------------------------------------*
004400
004500 WORKING-STORAGE SECTION.
004600*-------------------------------------------------------------*
004700 77  MSG                                   PIC X(50) VALUE ' '.
004800
004900 01  WS-FECHA-CANCELA.
005000     05 WS-FC-AAAA                         PIC 9(04).
005100     05 WS-FC-MM                           PIC 9(02).
005200     05 WS-FC-DD                           PIC 9(02).
005300 01  WS-FECHA-CANCELA-R REDEFINES WS-FECHA-CANCELA
005400                                        PIC 9(08).
005500
005600 01  WS-CODRET-TABLA.
005700     05 WS-CR-NUM                         PIC 9(02).
005800 01  WS-CODRET-TABLA-R REDEFINES WS-CODRET-TABLA.
005900     05 WS-CR-ALFA                         PIC X(02).
006000
006100*-------------------------------------------------------------*
006200 LINKAGE SECTION.
006300*-------------------------------------------------------------*
006400* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
006500
006600     COPY WCANCELA.
006700
006800*-------------------------------------------------------------*
006900 PROCEDURE DIVISION USING WCANCELA.
007000*-------------------------------------------------------------*
007100
007200 0000-CUERPO-PRINCIPAL SECTION.
007300*-----------------------------
007400
007500     ACCEPT WS-FECHA-CANCELA-R FROM DATE YYYYMMDD.
007600
007700     IF WCANCELA-CODRET (1:1) IS NOT CLASE-NUMERICA
007800        OR WCANCELA-CODRET (2:1) IS NOT CLASE-NUMERICA
007900        MOVE 'CODIGO DE RETORNO MAL FORMADO'     TO MSG
008000     ELSE
008100     EVALUATE WCANCELA-CODRET (1:2)
008200          WHEN '00' MOVE 'SUCCESS '              TO MSG
008300          WHEN '10' MOVE 'END OF FILE '          TO MSG
008400          WHEN '21' MOVE 'KEY INVALID '          TO MSG
008500          WHEN '30' MOVE 'PERMANENT ERROR '      TO MSG
008600          WHEN '34' MOVE 'BOUNDARY VIOLATION '   TO MSG
008700          WHEN '35' MOVE 'FILE NOT FOUND '       TO MSG
008800          WHEN '37' MOVE 'PERMISSION DENIED '    TO MSG
008900          WHEN '41' MOVE 'ALREADY OPEN '         TO MSG
009000          WHEN '42' MOVE 'NOT OPEN '             TO MSG
009100          WHEN '46' MOVE 'READ ERROR '           TO MSG
009200          WHEN '61' MOVE 'FILE SHARING FAILURE ' TO MSG
009300          WHEN '90' MOVE 'COLUMNAS REQUERIDAS '  TO MSG
009400          WHEN '91' MOVE 'CONFIGURACION INVALIDA' TO MSG
009500          WHEN OTHER MOVE 'CODIGO NO TABULADO '  TO MSG
009600     END-EVALUATE
009700     END-IF.
009800
009900     DISPLAY ' '.
010000     DISPLAY '************************************************'.
010100     DISPLAY '*****   RUTINA DE CANCELACION PROGRAMADA   *****'.
010200     DISPLAY '************************************************'.
010300     DISPLAY '* FECHA        : ' WS-FECHA-CANCELA-R.
010400     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
010500     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
010600     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
010700     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
010800     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.
010900     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.
011000     DISPLAY '* MENSAJE-2    : ' MSG.
011100     DISPLAY '************************************************'.
011200     DISPLAY '*           SE CANCELA EL PROCESO              *'.
011300     DISPLAY '************************************************'.
011400
011500* CR-270: STOP RUN DESDE LA SUBRUTINA CORTA TODO EL RUN UNIT, SIN
011600* IMPORTAR QUE CONVERSOR LA HAYA LLAMADO.
011700     STOP RUN.
011800
011900 END PROGRAM CANCELA.
