000100*----------------------------------------------------------------*
000200* REGISTRO DE SALIDA NORMALIZADO - ESTILO N26                    *
000300* LONGITUD DE REGISTRO (400)                                     *
000400*----------------------------------------------------------------*
000500 01  OUT-N26-REG.
000600     03 OUT-N26-DATE               PIC  X(10).
000700     03 OUT-N26-OPPOSING-NAME      PIC  X(60).
000800     03 OUT-N26-AMOUNT             PIC  9(7)V99.
000900     03 OUT-N26-DESCRIPTION        PIC  X(95).
001000     03 OUT-N26-ACCOUNT-NAME       PIC  X(40).
001100     03 OUT-N26-NOTES              PIC  X(80).
001200     03 OUT-N26-CURRENCY           PIC  X(03).
001300     03 OUT-N26-TYPE               PIC  X(10).
001400     03 OUT-N26-CATEGORY           PIC  X(30).
001500     03 OUT-N26-TAGS               PIC  X(30).
001600     03 OUT-N26-EXTERNAL-ID        PIC  X(20).
001700     03 FILLER                     PIC  X(22).
001800
001900*----------------------------------------------------------------*
002000* LINEA DE CABECERA DE SALIDA                                    *
002100*----------------------------------------------------------------*
002200 01  OUT-N26-CAB.
002300     03 OUT-N26-CAB-TXT            PIC  X(160) VALUE
002400        'DATE      OPPOSING-NAME AMOUNT      DESCRIPTION ACCOU
002500-       'NT-NAME NOTES CUR TYPE       CATEGORY TAGS EXTERNAL-ID'.
002600     03 FILLER                     PIC  X(240).
