000100*----------------------------------------------------------------*
000200* REGISTRO DE ENTRADA - EXTRACTO UNICREDIT                       *
000300* ORIGEN CON CAMPOS SEPARADOS POR ';', LAYOUT FIJO ACEPTABLE     *
000400* LONGITUD DE REGISTRO (150)                                     *
000500*----------------------------------------------------------------*
000600 01  UC-REG.
000700     03 UC-DATA-VALUTA             PIC  X(10).
000800     03 UC-DESCRIZIONE             PIC  X(120).
000900     03 UC-IMPORTO                 PIC  X(15).
001000     03 FILLER                     PIC  X(05).
