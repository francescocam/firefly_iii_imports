000100*----------------------------------------------------------------*
000200* PARAMETROS DE CONFIGURACION DEL CONVERSOR PAYPAL                *
000300*----------------------------------------------------------------*
000400 01  WCN-PPL-CFG.
000500     03 WCN-PPL-CTA-ORIGEN         PIC  X(60) VALUE
000600        'CUENTA PAYPAL'.
000700     03 WCN-PPL-POSITIVO-ES-RETIRO PIC  X(01) VALUE 'S'.
000800        88 88-PPL-POSITIVO-ES-RETIRO         VALUE 'S'.
000900     03 WCN-PPL-COL-SALIDA         PIC  9(02) VALUE 07.
001000     03 WCN-PPL-ARCH-ENTR-DFT      PIC  X(20) VALUE
001100        'PAYPALIN'.
001200     03 WCN-PPL-ARCH-SAL-DFT       PIC  X(20) VALUE
001300        'PAYPALOUT'.
001400     03 FILLER                     PIC  X(10).
