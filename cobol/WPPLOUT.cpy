000100*----------------------------------------------------------------*
000200* REGISTRO DE SALIDA NORMALIZADO - ESTILO PAYPAL                 *
000300* LONGITUD DE REGISTRO (400)                                     *
000400*----------------------------------------------------------------*
000500 01  OUT-PPL-REG.
000600     03 OUT-PPL-DATE               PIC  X(10).
000700     03 OUT-PPL-DESCRIPTION        PIC  X(60).
000800     03 OUT-PPL-AMOUNT-ED          PIC  -9(7).99.
000900     03 OUT-PPL-CURRENCY           PIC  X(03).
001000     03 OUT-PPL-TYPE               PIC  X(10).
001100     03 OUT-PPL-SOURCE-ACCOUNT     PIC  X(60).
001200     03 OUT-PPL-DEST-ACCOUNT       PIC  X(60).
001300     03 FILLER                     PIC  X(186).
001400
001500*----------------------------------------------------------------*
001600* LINEA DE CABECERA DE SALIDA                                    *
001700*----------------------------------------------------------------*
001800 01  OUT-PPL-CAB.
001900     03 OUT-PPL-CAB-TXT            PIC  X(120) VALUE
002000        'DATE      DESCRIPTION AMOUNT      CUR TYPE       SOU
002100-       'RCE-ACCOUNT DEST-ACCOUNT'.
002200     03 FILLER                     PIC  X(280).
