000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CNVPAYPL.
000400 AUTHOR.       E. PALMEYRO.
000500 INSTALLATION. CASA CENTRAL - AREA CONVERSORES.
000600 DATE-WRITTEN. 04/06/1985.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO DEL AREA DE SISTEMAS.
000900*-------------------------------------------------------------*
001000*                   HISTORIAL DE CAMBIOS                      *
001100*-------------------------------------------------------------*
001200* 04/06/1985 EPA ----- VERSION ORIGINAL, RUTINA CASAPAR PARA
001300*                      APAREAR COMPROBANTE Y CONTABLE DE CAJA
001400*                      DIARIA (DOS FILAS POR OPERACION).
001500* 20/01/1990 RGM ----- SE AGREGA EL REPORTE DE COMPROBANTES
001600*                      SIN CONTABLE PAREJA.
001700* 11/03/2006 MLQ CR-204 SE RENOMBRA A CNVPAYPL, SE REESCRIBE       CR-204
001800*                      PARA CONVERTIR LA ACTIVIDAD PAYPAL (2
001900*                      FILAS POR TRANSACCION) AL LAYOUT UNICO
002000*                      DE IMPORTACION DE MOVIMIENTOS.
002100* 14/11/2006 MLQ CR-211 SE AGREGA EL REPORTE DE FILAS DE            CR-211
002200*                      CABECERA HUERFANAS (SIN CONTABLE PAREJA).
002300* 05/03/2009 CFG CR-255 SE FACTORIZA EL PARSEO DE IMPORTE EN        CR-255
002400*                      FORMATO ITALIANO A LA RUTINA COMUN
002500*                      PARSEIT (ANTES COMPARTIA CODIGO CON
002600*                      UNICREDIT POR COPY-PASTE).
002700* 22/07/2011 CFG ----- SE VALIDA LA CONFIGURACION ANTES DE
002800*                      ABRIR LOS ARCHIVOS (CUENTA ORIGEN,
002900*                      COLUMNAS DE SALIDA, ARCHIVOS POR DEFECTO).
003000* 08/02/2013 CFG CR-261 SE VALIDA QUE EL INDICADOR DE SENTIDO      CR-261
003100*                      POSITIVO-ES-RETIRO SEA 'S' U 'N' (VER
003200*                      CLASE-BOOLEANA) DENTRO DE LA VALIDACION DE
003300*                      CONFIGURACION.
003400*-------------------------------------------------------------*
003500* CONVIERTE LA ACTIVIDAD PAYPAL.  CADA TRANSACCION LOGICA SON
003600* 2 FILAS: UNA CABECERA (NOME NO BLANCO) SEGUIDA DE SU FILA
003700* CONTABLE (NOME BLANCO), OPCIONALMENTE SEGUIDA DE FILAS DE
003800* CONVERSION DE MONEDA QUE SE DESCARTAN.  UNA CABECERA SIN
003900* CONTABLE PAREJA ES UNA FILA HUERFANA Y SE REPORTA AL FINAL.
004000*-------------------------------------------------------------*
004100
004200 ENVIRONMENT DIVISION.
004300*-------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS CLASE-BOOLEANA  IS 'S' 'N'.
004700
004800 INPUT-OUTPUT SECTION.
004900*-------------------------------------------------------------*
005000 FILE-CONTROL.
005100     SELECT PAYPAL-IN          ASSIGN    TO PAYPALIN
005200                               ORGANIZATION IS LINE SEQUENTIAL
005300                               FILE STATUS  IS FS-PAYPAL-IN.
005400
005500     SELECT PAYPAL-OUT         ASSIGN    TO PAYPALOUT
005600                               ORGANIZATION IS LINE SEQUENTIAL
005700                               FILE STATUS  IS FS-PAYPAL-OUT.
005800
005900 DATA DIVISION.
006000*-------------------------------------------------------------*
006100 FILE SECTION.
006200*-------------------------------------------------------------*
006300 FD  PAYPAL-IN
006400     RECORDING MODE IS F.
006500 01  PP-REG-FD                     PIC X(160).
006600
006700 FD  PAYPAL-OUT
006800     RECORDING MODE IS F.
006900 01  OUT-PPL-REG-FD                PIC X(400).
007000
007100 WORKING-STORAGE SECTION.
007200*-------------------------------------------------------------*
007300 77  FS-PAYPAL-IN                  PIC X(02) VALUE ' '.
007400 77  FS-PAYPAL-OUT                 PIC X(02) VALUE ' '.
007500
007600 77  WS-FIN-PAYPAL                 PIC X     VALUE ' '.
007700     88 88-FIN-PAYPAL                          VALUE '1'.
007800
007900 77  WS-ESTADO                     PIC X(03) VALUE 'CAB'.
008000     88 88-ESTADO-CABECERA                    VALUE 'CAB'.
008100     88 88-ESTADO-CONTABLE                     VALUE 'CNT'.
008200     88 88-ESTADO-FILLER                       VALUE 'FIL'.
008300 77  WS-PROCESAR-FILA              PIC X     VALUE 'N'.
008400
008500 77  WS-FILA-NUM                   PIC S9(7) COMP VALUE 0.
008600 77  WS-CAB-FILA                   PIC S9(7) COMP VALUE 0.
008700
008800 77  WS-CANT-LEIDOS                PIC S9(7) COMP VALUE 0.
008900 77  WS-CANT-GRABADOS              PIC S9(7) COMP VALUE 0.
009000 77  WS-CANT-HUERFANOS             PIC S9(7) COMP VALUE 0.
009100
009200 01  WS-CAB-NOME                   PIC X(60) VALUE SPACES.
009300 01  WS-CAB-NOME-R REDEFINES WS-CAB-NOME.
009400     05 WS-CAB-NOME-BYTE           PIC X OCCURS 60 TIMES.
009500
009600 77  WS-IMPORTE-SALIDA             PIC S9(7)V99 VALUE 0.
009700 77  WS-TIPO                       PIC X(10) VALUE SPACES.
009800
009900* LINEA DEL REPORTE DE FILAS HUERFANAS: 'row <n>: <nome>'
010000 01  WS-RPT-LINEA.
010100     05 WS-RPT-TXT1                PIC X(08) VALUE 'row '.
010200     05 WS-RPT-NUM                 PIC ZZZZZZ9.
010300     05 WS-RPT-TXT2                PIC X(02) VALUE ': '.
010400     05 WS-RPT-NOMBRE              PIC X(60).
010500     05 FILLER                     PIC X(03).
010600 01  WS-RPT-LINEA-R REDEFINES WS-RPT-LINEA.
010700     05 WS-RPT-BYTE                PIC X OCCURS 80 TIMES.
010800
010900* COPYS DE REGISTRO DE ENTRADA/SALIDA Y DE CONFIGURACION
011000     COPY WPAYPAL.
011100     COPY WPPLOUT.
011200     COPY WPPLCFG.
011300
011400* AREA DE COMUNICACION CON LA RUTINA PARSEIT
011500     COPY WPARSEIT.
011600
011700* AREA DE COMUNICACION CON LA RUTINA DE CANCELACION COMUN
011800     COPY WCANCELA.
011900
012000*-------------------------------------------------------------*
012100 PROCEDURE DIVISION.
012200*-------------------------------------------------------------*
012300
012400 0000-CUERPO-PRINCIPAL SECTION.
012500*-----------------------------
012600
012700     PERFORM 1000-INICIO.
012800
012900     PERFORM 2000-PROCESO UNTIL 88-FIN-PAYPAL.
013000
013100     PERFORM 3000-FINALIZA.
013200
013300     STOP RUN.
013400
013500 1000-INICIO SECTION.
013600*-----------------------------
013700
013800     PERFORM 1150-VALIDA-CONFIG.
013900     PERFORM 1100-ABRIR-ARCHIVOS.
014000     PERFORM 2100-LEE-PAYPAL.
014100
014200 1100-ABRIR-ARCHIVOS SECTION.
014300*-----------------------------
014400
014500     OPEN INPUT  PAYPAL-IN.
014600     IF FS-PAYPAL-IN NOT = '00'
014700        MOVE 'CNVPAYPL' TO WCANCELA-PROGRAMA
014800        MOVE '1100-ABRIR-ARCHIVOS'  TO WCANCELA-PARRAFO
014900        MOVE 'PAYPAL-IN'            TO WCANCELA-RECURSO
015000        MOVE 'OPEN'                 TO WCANCELA-OPERACION
015100        MOVE FS-PAYPAL-IN           TO WCANCELA-CODRET
015200        MOVE 'NO SE PUDO ABRIR LA ACTIVIDAD PAYPAL'
015300                                    TO WCANCELA-MENSAJE
015400        CALL 'CANCELA' USING WCANCELA
015500     END-IF.
015600
015700     OPEN OUTPUT PAYPAL-OUT.
015800     IF FS-PAYPAL-OUT NOT = '00'
015900        MOVE 'CNVPAYPL' TO WCANCELA-PROGRAMA
016000        MOVE '1100-ABRIR-ARCHIVOS'  TO WCANCELA-PARRAFO
016100        MOVE 'PAYPAL-OUT'           TO WCANCELA-RECURSO
016200        MOVE 'OPEN'                 TO WCANCELA-OPERACION
016300        MOVE FS-PAYPAL-OUT          TO WCANCELA-CODRET
016400        MOVE 'NO SE PUDO ABRIR LA SALIDA PAYPAL'
016500                                    TO WCANCELA-MENSAJE
016600        CALL 'CANCELA' USING WCANCELA
016700     END-IF.
016800
016900     MOVE OUT-PPL-CAB TO OUT-PPL-REG-FD.
017000     WRITE OUT-PPL-REG-FD.
017100
017200 1150-VALIDA-CONFIG SECTION.
017300*-----------------------------
017400* LA CUENTA ORIGEN, LA COLUMNA DE SALIDA Y LOS ARCHIVOS POR
017500* DEFECTO DEBEN ESTAR CONFIGURADOS.  EL INDICADOR DE SENTIDO
017600* POSITIVO-ES-RETIRO, CUANDO ESTA PRESENTE, DEBE SER 'S' U 'N'.
017700
017800     IF WCN-PPL-CTA-ORIGEN = SPACES
017900        OR WCN-PPL-COL-SALIDA = 0
018000        OR WCN-PPL-ARCH-ENTR-DFT = SPACES
018100        OR WCN-PPL-ARCH-SAL-DFT = SPACES
018200        OR WCN-PPL-POSITIVO-ES-RETIRO IS NOT CLASE-BOOLEANA
018300        MOVE 'CNVPAYPL' TO WCANCELA-PROGRAMA
018400        MOVE '1150-VALIDA-CONFIG'  TO WCANCELA-PARRAFO
018500        MOVE 'WPPLCFG'             TO WCANCELA-RECURSO
018600        MOVE 'VALIDACION'          TO WCANCELA-OPERACION
018700        MOVE '91'                  TO WCANCELA-CODRET
018800        MOVE 'FALTA CONFIGURACION OBLIGATORIA DE PAYPAL'
018900                                   TO WCANCELA-MENSAJE
019000        CALL 'CANCELA' USING WCANCELA
019100     END-IF.
019200
019300 2000-PROCESO SECTION.
019400*-----------------------------
019500
019600     PERFORM 2600-TRATA-FILA.
019700     PERFORM 2600-TRATA-FILA
019800             UNTIL WS-PROCESAR-FILA NOT = 'S'.
019900
020000     PERFORM 2100-LEE-PAYPAL.
020100
020200 2100-LEE-PAYPAL SECTION.
020300*-----------------------------
020400
020500     READ PAYPAL-IN INTO PP-REG
020600          AT END
020700             SET 88-FIN-PAYPAL TO TRUE
020800          NOT AT END
020900             ADD 1 TO WS-FILA-NUM
021000             ADD 1 TO WS-CANT-LEIDOS
021100     END-READ.
021200
021300 2600-TRATA-FILA SECTION.
021400*-----------------------------
021500
021600     MOVE 'N' TO WS-PROCESAR-FILA.
021700
021800     EVALUATE TRUE
021900         WHEN 88-ESTADO-CABECERA
022000              PERFORM 2200-TRATA-CABECERA
022100         WHEN 88-ESTADO-CONTABLE
022200              PERFORM 2300-TRATA-CONTABLE
022300         WHEN 88-ESTADO-FILLER
022400              PERFORM 2400-OMITE-CONVERSION
022500     END-EVALUATE.
022600
022700 2200-TRATA-CABECERA SECTION.
022800*-----------------------------
022900* SE ESPERA UNA FILA DE CABECERA (NOME NO BLANCO).  UNA FILA
023000* CON NOME EN BLANCO FUERA DE UN PAR SE DESCARTA.
023100
023200     IF PP-NOME OF PP-REG = SPACES
023300        CONTINUE
023400     ELSE
023500        MOVE PP-NOME OF PP-REG TO WS-CAB-NOME
023600        MOVE WS-FILA-NUM        TO WS-CAB-FILA
023700        MOVE 'CNT'               TO WS-ESTADO
023800     END-IF.
023900
024000 2300-TRATA-CONTABLE SECTION.
024100*-----------------------------
024200* SE ESPERA LA FILA CONTABLE (NOME EN BLANCO) PAREJA DE LA
024300* CABECERA GUARDADA.  SI APARECE OTRA CABECERA, LA ANTERIOR
024400* QUEDA HUERFANA.
024500
024600     IF PP-NOME OF PP-REG NOT = SPACES
024700        PERFORM 2500-REGISTRA-HUERFANO
024800        MOVE PP-NOME OF PP-REG TO WS-CAB-NOME
024900        MOVE WS-FILA-NUM        TO WS-CAB-FILA
025000     ELSE
025100        MOVE PP-IMPORTO OF PP-REG TO WPI-TEXTO
025200        CALL 'PARSEIT' USING WPARSEIT
025300
025400* LA DIRECCION SE DETERMINA SOBRE EL IMPORTE TAL COMO SE
025500* PARSEO (ANTES DE NEGARLO); LA SALIDA LLEVA EL IMPORTE YA
025600* NEGADO (VER 2700-GRABA-PAYPAL-OUT).
025700        IF 88-PPL-POSITIVO-ES-RETIRO
025800           IF WPI-IMPORTE > 0
025900              MOVE 'WITHDRAWAL' TO WS-TIPO
026000           ELSE
026100              MOVE 'DEPOSIT'    TO WS-TIPO
026200           END-IF
026300        ELSE
026400           IF WPI-IMPORTE > 0
026500              MOVE 'DEPOSIT'    TO WS-TIPO
026600           ELSE
026700              MOVE 'WITHDRAWAL' TO WS-TIPO
026800           END-IF
026900        END-IF
027000
027100        COMPUTE WS-IMPORTE-SALIDA = WPI-IMPORTE * -1
027200
027300        PERFORM 2700-GRABA-PAYPAL-OUT
027400
027500        MOVE 'FIL' TO WS-ESTADO
027600     END-IF.
027700
027800 2400-OMITE-CONVERSION SECTION.
027900*-----------------------------
028000* SE DESCARTAN LAS FILAS DE RELLENO DE CONVERSION DE MONEDA
028100* (NOME EN BLANCO Y TIPO QUE COMIENZA CON 'CONVERSIONE DI
028200* VALUTA GENERICA').  LA PRIMERA FILA QUE NO CUMPLE SE
028300* REPROCESA COMO CABECERA, SIN AVANZAR LA LECTURA.
028400
028500     IF PP-NOME OF PP-REG = SPACES
028600        AND PP-TIPO OF PP-REG(1:30) = 'Conversione di valuta generica'
028700        CONTINUE
028800     ELSE
028900        MOVE 'CAB' TO WS-ESTADO
029000        MOVE 'S'   TO WS-PROCESAR-FILA
029100     END-IF.
029200
029300 2500-REGISTRA-HUERFANO SECTION.
029400*-----------------------------
029500
029600     MOVE WS-CAB-FILA  TO WS-RPT-NUM.
029700     MOVE WS-CAB-NOME  TO WS-RPT-NOMBRE.
029800     DISPLAY 'CNVPAYPL - HUERFANA ' WS-RPT-LINEA.
029900     ADD 1 TO WS-CANT-HUERFANOS.
030000
030100 2700-GRABA-PAYPAL-OUT SECTION.
030200*-----------------------------
030300
030400     INITIALIZE OUT-PPL-REG.
030500     MOVE PP-DATE OF PP-REG     TO OUT-PPL-DATE.
030600     MOVE WS-CAB-NOME            TO OUT-PPL-DESCRIPTION.
030700     MOVE WS-IMPORTE-SALIDA      TO OUT-PPL-AMOUNT-ED.
030800     MOVE PP-VALUTA OF PP-REG   TO OUT-PPL-CURRENCY.
030900     MOVE WS-TIPO                TO OUT-PPL-TYPE.
031000     MOVE WCN-PPL-CTA-ORIGEN     TO OUT-PPL-SOURCE-ACCOUNT.
031100     MOVE WS-CAB-NOME            TO OUT-PPL-DEST-ACCOUNT.
031200
031300     MOVE OUT-PPL-REG TO OUT-PPL-REG-FD.
031400     WRITE OUT-PPL-REG-FD.
031500     ADD 1 TO WS-CANT-GRABADOS.
031600
031700 3000-FINALIZA SECTION.
031800*-----------------------------
031900* UNA CABECERA QUE QUEDA PENDIENTE AL LLEGAR A FIN DE ARCHIVO
032000* ES TAMBIEN UNA FILA HUERFANA.
032100
032200     IF 88-ESTADO-CONTABLE
032300        PERFORM 2500-REGISTRA-HUERFANO
032400     END-IF.
032500
032600     PERFORM 3100-TOTALES-CONTROL.
032700
032800     CLOSE PAYPAL-IN.
032900     CLOSE PAYPAL-OUT.
033000
033100     GOBACK.
033200
033300 3100-TOTALES-CONTROL SECTION.
033400*-----------------------------
033500
033600     DISPLAY 'CNVPAYPL - CONVERSION PAYPAL FINALIZADA'.
033700     DISPLAY 'CNVPAYPL - ENTRADA : PAYPALIN'.
033800     DISPLAY 'CNVPAYPL - SALIDA  : PAYPALOUT'.
033900     DISPLAY 'CNVPAYPL - LEIDOS    : ' WS-CANT-LEIDOS.
034000     DISPLAY 'CNVPAYPL - GRABADOS  : ' WS-CANT-GRABADOS.
034100     DISPLAY 'CNVPAYPL - HUERFANAS : ' WS-CANT-HUERFANOS.
034200
034300 END PROGRAM CNVPAYPL.
