000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CNVFINEC.
000400 AUTHOR.       E. PALMEYRO.
000500 INSTALLATION. CASA CENTRAL - AREA CONVERSORES.
000600 DATE-WRITTEN. 19/03/1988.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO DEL AREA DE SISTEMAS.
000900*-------------------------------------------------------------*
001000*                   HISTORIAL DE CAMBIOS                      *
001100*-------------------------------------------------------------*
001200* 19/03/1988 EPA ----- VERSION ORIGINAL, RUTINA FMTCTA01 DE
001300*                      FORMATEO DE EXTRACTOS DE CAJA DE AHORRO.
001400* 09/06/1998 CFG ----- AJUSTE Y2K, NO AFECTA ESTA RUTINA.
001500* 14/02/2003 EPA CR-118 SE RENOMBRA A CNVFINEC, SE REESCRIBE       CR-118
001600*                      PARA CONVERTIR EL EXTRACTO FINECO AL
001700*                      LAYOUT UNICO DE IMPORTACION DE
001800*                      MOVIMIENTOS.
001900* 02/09/2003 EPA ----- SE AGREGA ATRIBUCION DE TARJETA A/B
002000*                      POR DESCRIPCION.
002100* 19/05/2004 RGM ----- SE DESCARTAN FILAS CON FECHA INVALIDA
002200*                      O SIN IMPORTE.
002300* 30/06/2004 CFG CR-140 SE ESTANDARIZA LA CABECERA DE SALIDA        CR-140
002400*                      CON EL RESTO DE LOS CONVERSORES.
002500* 12/05/2005 MLQ CR-204 SE REEMPLAZA EL CALCULO DE LONGITUD         CR-204
002600*                      ARTESANAL POR LA RUTINA COMUN TRIMLEN.
002700* 14/03/2014 MLQ CR-270 WCN-FIN-COL-REQUERIDAS Y                    CR-270
002800*                      WCN-FIN-POS-CABECERA ESTABAN DECLARADOS
002900*                      EN WFINCFG PERO NUNCA SE USABAN; SE AGREGA
003000*                      1150-VALIDA-CONFIG Y SE USA LA POSICION DE
003100*                      CABECERA PARA SALTAR LAS FILAS PREVIAS A LA
003200*                      CABECERA EN 1200-LEE-CABECERA.
003300*-------------------------------------------------------------*
003400* CONVIERTE EL EXTRACTO DE LA CUENTA FINECO (FILAS CON
003500* COLUMNAS SEPARADAS DE ENTRADAS/SALIDAS) A REGISTROS
003600* NORMALIZADOS DE IMPORTACION.  NO HAY QUIEBRES DE CONTROL NI
003700* TOTALES; SOLO SE INFORMA UN MENSAJE DE FIN DE PROCESO.
003800*-------------------------------------------------------------*
003900
004000 ENVIRONMENT DIVISION.
004100*-------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS CLASE-DIGITO IS '0' THRU '9'.
004500
004600 INPUT-OUTPUT SECTION.
004700*-------------------------------------------------------------*
004800 FILE-CONTROL.
004900     SELECT FINECO-IN          ASSIGN    TO FINECOIN
005000                               ORGANIZATION IS LINE SEQUENTIAL
005100                               FILE STATUS  IS FS-FINECO-IN.
005200
005300     SELECT FINECO-OUT         ASSIGN    TO FINECOOUT
005400                               ORGANIZATION IS LINE SEQUENTIAL
005500                               FILE STATUS  IS FS-FINECO-OUT.
005600
005700 DATA DIVISION.
005800*-------------------------------------------------------------*
005900 FILE SECTION.
006000*-------------------------------------------------------------*
006100 FD  FINECO-IN
006200     RECORDING MODE IS F.
006300 01  FIN-REG-FD                    PIC X(160).
006400
006500 FD  FINECO-OUT
006600     RECORDING MODE IS F.
006700 01  OUT-FIN-REG-FD                PIC X(400).
006800
006900 WORKING-STORAGE SECTION.
007000*-------------------------------------------------------------*
007100 77  FS-FINECO-IN                  PIC X(02) VALUE ' '.
007200 77  FS-FINECO-OUT                 PIC X(02) VALUE ' '.
007300
007400 77  WS-FIN-FINECO                 PIC X     VALUE ' '.
007500     88 88-FIN-FINECO                         VALUE '1'.
007600
007700 77  WS-CANT-LEIDOS                PIC S9(7) COMP VALUE 0.
007800 77  WS-CANT-GRABADOS              PIC S9(7) COMP VALUE 0.
007900 77  WS-CANT-DESCARTADOS           PIC S9(7) COMP VALUE 0.
008000 77  WS-VECES-A-SALTAR             PIC S9(4) COMP VALUE 0.
008100
008200 77  WS-ENTRATE-OK                 PIC X     VALUE 'N'.
008300     88 88-ENTRATE-OK                         VALUE 'S'.
008400 77  WS-USCITE-OK                  PIC X     VALUE 'N'.
008500     88 88-USCITE-OK                          VALUE 'S'.
008600 77  WS-IMPORTE-VALIDO             PIC X     VALUE 'N'.
008700     88 88-IMPORTE-VALIDO                     VALUE 'S'.
008800 77  WS-FECHA-VALIDA                PIC X    VALUE 'N'.
008900     88 88-FECHA-VALIDA                       VALUE 'S'.
009000
009100 77  WS-ENTRATE-VAL                PIC S9(7)V99 VALUE 0.
009200 77  WS-USCITE-VAL                 PIC S9(7)V99 VALUE 0.
009300 77  WS-IMPORTE-NETO               PIC S9(7)V99 VALUE 0.
009400 77  WS-IMPORTE-ABS                PIC  9(7)V99 VALUE 0.
009500
009600 77  WS-CTA-DEFECTO                PIC X(60) VALUE SPACES.
009700 77  WS-ROW-ACCOUNT                PIC X(60) VALUE SPACES.
009800 77  WS-PAYEE                      PIC X(80) VALUE SPACES.
009900 77  WS-DESCR-BASE                 PIC X(80) VALUE SPACES.
010000 77  WS-DESCRIPCION                PIC X(80) VALUE SPACES.
010100 77  WS-TIPO                       PIC X(10) VALUE SPACES.
010200
010300* VISTA DE FECHA DD/MM/AAAA PARA VALIDACION DE CAMPO FIN-DATE
010400 01  WS-FECHA-TRABAJO              PIC X(10) VALUE SPACES.
010500 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
010600     05 WS-FT-DD                   PIC X(02).
010700     05 FILLER                     PIC X(01).
010800     05 WS-FT-MM                   PIC X(02).
010900     05 FILLER                     PIC X(01).
011000     05 WS-FT-AAAA                 PIC X(04).
011100
011200* COPYS DE REGISTRO DE ENTRADA/SALIDA Y DE CONFIGURACION
011300     COPY WFINECO.
011400     COPY WFINOUT.
011500     COPY WFINCFG.
011600
011700* AREA DE COMUNICACION CON LA RUTINA TRIMLEN
011800     COPY WTRIMLEN.
011900
012000* AREA DE COMUNICACION CON LA RUTINA DE CANCELACION COMUN
012100     COPY WCANCELA.
012200
012300*-------------------------------------------------------------*
012400 PROCEDURE DIVISION.
012500*-------------------------------------------------------------*
012600
012700 0000-CUERPO-PRINCIPAL SECTION.
012800*-----------------------------
012900
013000     PERFORM 1000-INICIO.
013100
013200     PERFORM 2000-PROCESO UNTIL 88-FIN-FINECO.
013300
013400     PERFORM 3000-FINALIZA.
013500
013600     STOP RUN.
013700
013800 1000-INICIO SECTION.
013900*-----------------------------
014000
014100     PERFORM 1100-ABRIR-ARCHIVOS.
014200     PERFORM 1150-VALIDA-CONFIG.
014300     PERFORM 1200-LEE-CABECERA.
014400     PERFORM 2100-LEE-FINECO.
014500
014600 1100-ABRIR-ARCHIVOS SECTION.
014700*-----------------------------
014800
014900     OPEN INPUT  FINECO-IN.
015000     IF FS-FINECO-IN NOT = '00'
015100        MOVE 'CNVFINEC' TO WCANCELA-PROGRAMA
015200        MOVE '1100-ABRIR-ARCHIVOS'  TO WCANCELA-PARRAFO
015300        MOVE 'FINECO-IN'            TO WCANCELA-RECURSO
015400        MOVE 'OPEN'                 TO WCANCELA-OPERACION
015500        MOVE FS-FINECO-IN           TO WCANCELA-CODRET
015600        MOVE 'NO SE PUDO ABRIR EL EXTRACTO FINECO'
015700                                    TO WCANCELA-MENSAJE
015800        CALL 'CANCELA' USING WCANCELA
015900     END-IF.
016000
016100     OPEN OUTPUT FINECO-OUT.
016200     IF FS-FINECO-OUT NOT = '00'
016300        MOVE 'CNVFINEC' TO WCANCELA-PROGRAMA
016400        MOVE '1100-ABRIR-ARCHIVOS'  TO WCANCELA-PARRAFO
016500        MOVE 'FINECO-OUT'           TO WCANCELA-RECURSO
016600        MOVE 'OPEN'                 TO WCANCELA-OPERACION
016700        MOVE FS-FINECO-OUT          TO WCANCELA-CODRET
016800        MOVE 'NO SE PUDO ABRIR LA SALIDA FINECO'
016900                                    TO WCANCELA-MENSAJE
017000        CALL 'CANCELA' USING WCANCELA
017100     END-IF.
017200
017300 1150-VALIDA-CONFIG SECTION.
017400*-----------------------------
017500* LA CANTIDAD DE COLUMNAS REQUERIDAS DEBE ESTAR ENTRE 1 Y LA
017600* CANTIDAD DE CAMPOS DEL LAYOUT FIN-REG (5), Y LA POSICION DE
017700* CABECERA CONFIGURADA NO PUEDE SER MENOR A 1; DE LO CONTRARIO
017800* LA CONFIGURACION ESTA MAL ARMADA Y SE CANCELA LA CORRIDA.
017900
018000     IF WCN-FIN-COL-REQUERIDAS < 1
018100        OR WCN-FIN-COL-REQUERIDAS > 5
018200        OR WCN-FIN-POS-CABECERA < 1
018300        MOVE 'CNVFINEC' TO WCANCELA-PROGRAMA
018400        MOVE '1150-VALIDA-CONFIG'   TO WCANCELA-PARRAFO
018500        MOVE 'WFINCFG'              TO WCANCELA-RECURSO
018600        MOVE 'VALIDACION'           TO WCANCELA-OPERACION
018700        MOVE '91'                   TO WCANCELA-CODRET
018800        MOVE 'CONFIGURACION DE CABECERA/COLUMNAS INVALIDA'
018900                                    TO WCANCELA-MENSAJE
019000        CALL 'CANCELA' USING WCANCELA
019100     END-IF.
019200
019300 1200-LEE-CABECERA SECTION.
019400*-----------------------------
019500* TOMA COMO CUENTA POR DEFECTO LA PRIMERA CELDA DE LA CABECERA
019600* DEL EXTRACTO, UBICADA EN LA POSICION CONFIGURADA EN
019700* WCN-FIN-POS-CABECERA; SI ESTA AUSENTE SE USA LA CUENTA
019800* CONFIGURADA.
019900
020000     COMPUTE WS-VECES-A-SALTAR = WCN-FIN-POS-CABECERA - 1.
020100     IF WS-VECES-A-SALTAR > 0
020200        PERFORM 1190-SALTA-PRECABECERA WS-VECES-A-SALTAR TIMES
020300     END-IF.
020400
020500     INITIALIZE FIN-REG.
020600     READ FINECO-IN INTO FIN-CAB
020700          AT END
020800             MOVE HIGH-VALUES TO FIN-DATE OF FIN-REG
020900     END-READ.
021000
021100     MOVE FIN-CAB-CUENTA   TO WTL-CAMPO OF WTL-ENTRADA.
021200     MOVE SPACES           TO WTL-MSG  OF WTL-ENTRADA.
021300     MOVE '00'              TO WTL-RC   OF WTL-ENTRADA.
021400     CALL 'TRIMLEN' USING WTRIMLEN.
021500
021600     IF WTL-LEN OF WTL-SALIDA = 0
021700        MOVE WCN-FIN-CTA-DEFAULT TO WS-CTA-DEFECTO
021800     ELSE
021900        MOVE FIN-CAB-CUENTA      TO WS-CTA-DEFECTO
022000     END-IF.
022100
022200     MOVE OUT-FIN-CAB TO OUT-FIN-REG-FD.
022300     WRITE OUT-FIN-REG-FD.
022400
022500 1190-SALTA-PRECABECERA SECTION.
022600*-----------------------------
022700* DESCARTA LAS FILAS ANTERIORES A LA POSICION DE CABECERA
022800* CONFIGURADA (WCN-FIN-POS-CABECERA MAYOR A 1).
022900
023000     READ FINECO-IN INTO FIN-REG
023100          AT END
023200             MOVE HIGH-VALUES TO FIN-DATE OF FIN-REG
023300     END-READ.
023400
023500 2000-PROCESO SECTION.
023600*-----------------------------
023700
023800     IF FIN-DATE OF FIN-REG NOT = HIGH-VALUES
023900        PERFORM 2150-VALIDA-FECHA
024000        PERFORM 2200-CALCULA-IMPORTE
024100        IF 88-FECHA-VALIDA AND 88-IMPORTE-VALIDO
024200           PERFORM 2300-ATRIBUYE-TARJETA
024300           PERFORM 2400-DETERMINA-SENTIDO
024400           PERFORM 2500-GRABA-FINECO-OUT
024500        ELSE
024600           ADD 1 TO WS-CANT-DESCARTADOS
024700        END-IF
024800     END-IF.
024900
025000     PERFORM 2100-LEE-FINECO.
025100
025200 2100-LEE-FINECO SECTION.
025300*-----------------------------
025400
025500     READ FINECO-IN INTO FIN-REG
025600          AT END
025700             SET 88-FIN-FINECO TO TRUE
025800          NOT AT END
025900             ADD 1 TO WS-CANT-LEIDOS
026000     END-READ.
026100
026200 2150-VALIDA-FECHA SECTION.
026300*-----------------------------
026400* VALIDA EL FORMATO DD/MM/AAAA DE FIN-DATE.
026500
026600     MOVE 'N'           TO WS-FECHA-VALIDA.
026700     MOVE FIN-DATE OF FIN-REG TO WS-FECHA-TRABAJO.
026800
026900     IF WS-FT-DD  IS CLASE-DIGITO
027000        AND WS-FT-MM  IS CLASE-DIGITO
027100        AND WS-FT-AAAA IS CLASE-DIGITO
027200        AND FIN-DATE OF FIN-REG(3:1) = '/'
027300        AND FIN-DATE OF FIN-REG(6:1) = '/'
027400        MOVE 'S' TO WS-FECHA-VALIDA
027500     END-IF.
027600
027700 2200-CALCULA-IMPORTE SECTION.
027800*-----------------------------
027900
028000     MOVE 'N'      TO WS-ENTRATE-OK.
028100     MOVE 'N'      TO WS-USCITE-OK.
028200     MOVE 0        TO WS-ENTRATE-VAL.
028300     MOVE 0        TO WS-USCITE-VAL.
028400
028500     IF FIN-ENTRATE-N OF FIN-REG-NUM IS NUMERIC
028600        MOVE 'S' TO WS-ENTRATE-OK
028700        MOVE FIN-ENTRATE-N OF FIN-REG-NUM TO WS-ENTRATE-VAL
028800     END-IF.
028900
029000     IF FIN-USCITE-N OF FIN-REG-NUM IS NUMERIC
029100        MOVE 'S' TO WS-USCITE-OK
029200        MOVE FIN-USCITE-N OF FIN-REG-NUM TO WS-USCITE-VAL
029300     END-IF.
029400
029500     COMPUTE WS-IMPORTE-NETO = WS-ENTRATE-VAL - WS-USCITE-VAL.
029600
029700     IF 88-ENTRATE-OK OR 88-USCITE-OK
029800        MOVE 'S' TO WS-IMPORTE-VALIDO
029900     ELSE
030000        MOVE 'N' TO WS-IMPORTE-VALIDO
030100     END-IF.
030200
030300 2300-ATRIBUYE-TARJETA SECTION.
030400*-----------------------------
030500* REGLA DE ATRIBUCION DE TARJETA: SI LA DESCRIPCION BREVE
030600* COINCIDE CON ALGUNA DE LAS DOS TARJETAS CONFIGURADAS, LA FILA
030700* SE ATRIBUYE A ESA TARJETA Y LA DESCRIPCION PASA A SER LA
030800* DESCRIPCION COMPLETA; EN CASO CONTRARIO SE USA LA CUENTA POR
030900* DEFECTO Y LA DESCRIPCION BASE.
031000
031100     IF FIN-DESCR OF FIN-REG NOT = SPACES
031200        MOVE FIN-DESCR OF FIN-REG      TO WS-DESCR-BASE
031300     ELSE
031400        IF FIN-DESCR-FULL OF FIN-REG NOT = SPACES
031500           MOVE FIN-DESCR-FULL OF FIN-REG TO WS-DESCR-BASE
031600        ELSE
031700           MOVE 'TRANSAZIONE'             TO WS-DESCR-BASE
031800        END-IF
031900     END-IF.
032000
032100     IF FIN-DESCR-FULL OF FIN-REG NOT = SPACES
032200        MOVE FIN-DESCR-FULL OF FIN-REG  TO WS-PAYEE
032300     ELSE
032400        IF FIN-DESCR OF FIN-REG NOT = SPACES
032500           MOVE FIN-DESCR OF FIN-REG       TO WS-PAYEE
032600        ELSE
032700           MOVE 'TRANSAZIONE'              TO WS-PAYEE
032800        END-IF
032900     END-IF.
033000
033100     EVALUATE FIN-DESCR OF FIN-REG
033200         WHEN WCN-FIN-TARJETA-A
033300              MOVE WCN-FIN-TARJETA-A   TO WS-ROW-ACCOUNT
033400              MOVE WS-PAYEE            TO WS-DESCRIPCION
033500         WHEN WCN-FIN-TARJETA-B
033600              MOVE WCN-FIN-TARJETA-B   TO WS-ROW-ACCOUNT
033700              MOVE WS-PAYEE            TO WS-DESCRIPCION
033800         WHEN OTHER
033900              MOVE WS-CTA-DEFECTO      TO WS-ROW-ACCOUNT
034000              MOVE WS-DESCR-BASE       TO WS-DESCRIPCION
034100     END-EVALUATE.
034200
034300 2400-DETERMINA-SENTIDO SECTION.
034400*-----------------------------
034500
034600     IF WS-IMPORTE-NETO < 0
034700        MOVE 'WITHDRAWAL' TO WS-TIPO
034800        COMPUTE WS-IMPORTE-ABS = WS-IMPORTE-NETO * -1
034900        MOVE WS-ROW-ACCOUNT TO OUT-FIN-SOURCE-NAME
035000        MOVE WS-PAYEE       TO OUT-FIN-DEST-NAME
035100     ELSE
035200        MOVE 'DEPOSIT'    TO WS-TIPO
035300        MOVE WS-IMPORTE-NETO TO WS-IMPORTE-ABS
035400        MOVE WS-PAYEE       TO OUT-FIN-SOURCE-NAME
035500        MOVE WS-ROW-ACCOUNT TO OUT-FIN-DEST-NAME
035600     END-IF.
035700
035800 2500-GRABA-FINECO-OUT SECTION.
035900*-----------------------------
036000
036100     INITIALIZE OUT-FIN-REG.
036200     MOVE FIN-DATE OF FIN-REG    TO OUT-FIN-DATE.
036300     MOVE WS-DESCRIPCION          TO OUT-FIN-DESCRIPTION.
036400     MOVE WS-IMPORTE-ABS          TO OUT-FIN-AMOUNT.
036500     MOVE WCN-FIN-MONEDA          TO OUT-FIN-CURRENCY.
036600     MOVE WS-TIPO                 TO OUT-FIN-TYPE.
036700     MOVE WS-PAYEE                TO OUT-FIN-NOTES.
036800
036900     MOVE OUT-FIN-REG TO OUT-FIN-REG-FD.
037000     WRITE OUT-FIN-REG-FD.
037100     ADD 1 TO WS-CANT-GRABADOS.
037200
037300 3000-FINALIZA SECTION.
037400*-----------------------------
037500
037600     CLOSE FINECO-IN.
037700     CLOSE FINECO-OUT.
037800
037900     DISPLAY 'CNVFINEC - CONVERSION FINECO FINALIZADA'.
038000     DISPLAY 'CNVFINEC - ENTRADA : FINECOIN'.
038100     DISPLAY 'CNVFINEC - SALIDA  : FINECOOUT'.
038200     DISPLAY 'CNVFINEC - LEIDOS      : ' WS-CANT-LEIDOS.
038300     DISPLAY 'CNVFINEC - GRABADOS    : ' WS-CANT-GRABADOS.
038400     DISPLAY 'CNVFINEC - DESCARTADOS : ' WS-CANT-DESCARTADOS.
038500
038600     GOBACK.
038700
038800 END PROGRAM CNVFINEC.
