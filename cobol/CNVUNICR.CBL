000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CNVUNICR.
000400 AUTHOR.       E. PALMEYRO.
000500 INSTALLATION. CASA CENTRAL - AREA CONVERSORES.
000600 DATE-WRITTEN. 17/08/1990.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO DEL AREA DE SISTEMAS.
000900*-------------------------------------------------------------*
001000*                   HISTORIAL DE CAMBIOS                      *
001100*-------------------------------------------------------------*
001200* 17/08/1990 EPA ----- VERSION ORIGINAL, RUTINA FMTCTA02 DE
001300*                      FORMATEO DE EXTRACTOS DE CUENTA CORRIENTE
001400*                      EN MONEDA EXTRANJERA.
001500* 23/02/1995 RGM ----- SE ADAPTA AL FORMATO DE IMPORTE CON
001600*                      PUNTO DE MILES EUROPEO.
001700* 11/03/2006 MLQ CR-204 SE RENOMBRA A CNVUNICR, SE REESCRIBE       CR-204
001800*                      PARA CONVERTIR EL EXTRACTO UNICREDIT AL
001900*                      LAYOUT UNICO DE IMPORTACION DE
002000*                      MOVIMIENTOS.
002100* 02/10/2006 MLQ CR-211 SE NORMALIZAN LOS BLANCOS REPETIDOS DE      CR-211
002200*                      LA DESCRIPCION VIA TRIMLEN (RC='01').
002300* 05/03/2009 CFG CR-255 SE FACTORIZA EL PARSEO DE IMPORTE EN        CR-255
002400*                      FORMATO ITALIANO A LA RUTINA COMUN
002500*                      PARSEIT (ANTES COMPARTIA CODIGO CON
002600*                      PAYPAL POR COPY-PASTE).
002700* 22/07/2011 CFG ----- SE VALIDA LA CONFIGURACION ANTES DE
002800*                      ABRIR LOS ARCHIVOS (CUENTA Y COLUMNAS
002900*                      DE SALIDA).
003000* 08/02/2013 CFG CR-261 SE DESCARTA TAMBIEN LA FILA CUANDO EL      CR-261
003100*                      IMPORTE NO BLANCO NO EMPIEZA CON DIGITO
003200*                      NI SIGNO (VER CLASE-DIGITO), PARA EVITAR
003300*                      QUE TEXTO BASURA LLEGUE A PARSEIT.
003400*-------------------------------------------------------------*
003500* CONVIERTE EL EXTRACTO UNICREDIT.  CADA FILA DE ENTRADA
003600* PRODUCE COMO MAXIMO UNA FILA DE SALIDA.  LA CUENTA OPUESTA
003700* SE DETERMINA POR UNA TABLA DE PATRONES DE DESCRIPCION, EN
003800* ORDEN, TOMANDO EL PRIMERO QUE COINCIDE (VER WUCRCFG).
003900*-------------------------------------------------------------*
004000
004100 ENVIRONMENT DIVISION.
004200*-------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS CLASE-DIGITO    IS '0' THRU '9'.
004600
004700 INPUT-OUTPUT SECTION.
004800*-------------------------------------------------------------*
004900 FILE-CONTROL.
005000     SELECT UNICREDIT-IN       ASSIGN    TO UNICRIN
005100                               ORGANIZATION IS LINE SEQUENTIAL
005200                               FILE STATUS  IS FS-UNICR-IN.
005300
005400     SELECT UNICREDIT-OUT      ASSIGN    TO UNICROUT
005500                               ORGANIZATION IS LINE SEQUENTIAL
005600                               FILE STATUS  IS FS-UNICR-OUT.
005700
005800 DATA DIVISION.
005900*-------------------------------------------------------------*
006000 FILE SECTION.
006100*-------------------------------------------------------------*
006200 FD  UNICREDIT-IN
006300     RECORDING MODE IS F.
006400 01  UC-REG-FD                     PIC X(150).
006500
006600 FD  UNICREDIT-OUT
006700     RECORDING MODE IS F.
006800 01  OUT-UCR-REG-FD                PIC X(400).
006900
007000 WORKING-STORAGE SECTION.
007100*-------------------------------------------------------------*
007200 77  FS-UNICR-IN                   PIC X(02) VALUE ' '.
007300 77  FS-UNICR-OUT                  PIC X(02) VALUE ' '.
007400
007500 77  WS-FIN-UNICR                  PIC X     VALUE ' '.
007600     88 88-FIN-UNICR                          VALUE '1'.
007700
007800 77  WS-FILA-VALIDA                PIC X     VALUE 'S'.
007900     88 88-FILA-VALIDA                        VALUE 'S'.
008000
008100 77  WS-CANT-LEIDOS                PIC S9(7) COMP VALUE 0.
008200 77  WS-CANT-PROCESADOS            PIC S9(7) COMP VALUE 0.
008300
008400 01  WS-FECHA-TRIM                 PIC X(10) VALUE SPACES.
008500 01  WS-FECHA-TRIM-R REDEFINES WS-FECHA-TRIM.
008600     05 WS-FT-BYTE                 PIC X OCCURS 10 TIMES.
008700
008800 01  WS-DESCR-NORM                 PIC X(120) VALUE SPACES.
008900 01  WS-DESCR-NORM-R REDEFINES WS-DESCR-NORM.
009000     05 WS-DN-BYTE                 PIC X OCCURS 120 TIMES.
009100
009200 77  WS-IMPORTE-TXT                PIC X(15) VALUE SPACES.
009300
009400 77  WS-OPUESTA                    PIC X(40) VALUE SPACES.
009500
009600 77  WS-IX                         PIC S9(4) COMP VALUE 0.
009700 77  WS-LARGO-SUBTEXTO             PIC S9(4) COMP VALUE 0.
009800 77  WS-PATRON-OK                  PIC X     VALUE 'N'.
009900
010000* COPYS DE REGISTRO DE ENTRADA/SALIDA Y DE CONFIGURACION
010100     COPY WUNICR.
010200     COPY WUCROUT.
010300     COPY WUCRCFG.
010400
010500* AREA DE COMUNICACION CON LA RUTINA TRIMLEN
010600     COPY WTRIMLEN.
010700
010800* AREA DE COMUNICACION CON LA RUTINA PARSEIT
010900     COPY WPARSEIT.
011000
011100* AREA DE COMUNICACION CON LA RUTINA DE CANCELACION COMUN
011200     COPY WCANCELA.
011300
011400*-------------------------------------------------------------*
011500 PROCEDURE DIVISION.
011600*-------------------------------------------------------------*
011700
011800 0000-CUERPO-PRINCIPAL SECTION.
011900*-----------------------------
012000
012100     PERFORM 1000-INICIO.
012200
012300     PERFORM 2000-PROCESO UNTIL 88-FIN-UNICR.
012400
012500     PERFORM 3000-FINALIZA.
012600
012700     STOP RUN.
012800
012900 1000-INICIO SECTION.
013000*-----------------------------
013100
013200     PERFORM 1150-VALIDA-CONFIG.
013300     PERFORM 1160-CARGA-PATRONES.
013400     PERFORM 1100-ABRIR-ARCHIVOS.
013500     PERFORM 2100-LEE-UNICREDIT.
013600
013700 1100-ABRIR-ARCHIVOS SECTION.
013800*-----------------------------
013900
014000     OPEN INPUT  UNICREDIT-IN.
014100     IF FS-UNICR-IN NOT = '00'
014200        MOVE 'CNVUNICR' TO WCANCELA-PROGRAMA
014300        MOVE '1100-ABRIR-ARCHIVOS'  TO WCANCELA-PARRAFO
014400        MOVE 'UNICR-IN'             TO WCANCELA-RECURSO
014500        MOVE 'OPEN'                 TO WCANCELA-OPERACION
014600        MOVE FS-UNICR-IN            TO WCANCELA-CODRET
014700        MOVE 'NO SE PUDO ABRIR EL EXTRACTO UNICREDIT'
014800                                    TO WCANCELA-MENSAJE
014900        CALL 'CANCELA' USING WCANCELA
015000     END-IF.
015100
015200     OPEN OUTPUT UNICREDIT-OUT.
015300     IF FS-UNICR-OUT NOT = '00'
015400        MOVE 'CNVUNICR' TO WCANCELA-PROGRAMA
015500        MOVE '1100-ABRIR-ARCHIVOS'  TO WCANCELA-PARRAFO
015600        MOVE 'UNICR-OUT'            TO WCANCELA-RECURSO
015700        MOVE 'OPEN'                 TO WCANCELA-OPERACION
015800        MOVE FS-UNICR-OUT           TO WCANCELA-CODRET
015900        MOVE 'NO SE PUDO ABRIR LA SALIDA UNICREDIT'
016000                                    TO WCANCELA-MENSAJE
016100        CALL 'CANCELA' USING WCANCELA
016200     END-IF.
016300
016400     MOVE OUT-UCR-CAB TO OUT-UCR-REG-FD.
016500     WRITE OUT-UCR-REG-FD.
016600
016700 1150-VALIDA-CONFIG SECTION.
016800*-----------------------------
016900* LA CUENTA Y LA CANTIDAD DE COLUMNAS DE SALIDA DEBEN ESTAR
017000* CONFIGURADAS.
017100
017200     IF WCN-UCR-CTA = SPACES
017300        OR WCN-UCR-COL-SALIDA = 0
017400        MOVE 'CNVUNICR' TO WCANCELA-PROGRAMA
017500        MOVE '1150-VALIDA-CONFIG'  TO WCANCELA-PARRAFO
017600        MOVE 'WUCRCFG'             TO WCANCELA-RECURSO
017700        MOVE 'VALIDACION'          TO WCANCELA-OPERACION
017800        MOVE '90'                  TO WCANCELA-CODRET
017900        MOVE 'FALTA CONFIGURACION OBLIGATORIA DE UNICREDIT'
018000                                   TO WCANCELA-MENSAJE
018100        CALL 'CANCELA' USING WCANCELA
018200     END-IF.
018300
018400 1160-CARGA-PATRONES SECTION.
018500*-----------------------------
018600* TABLA DE PATRONES DE DESCRIPCION PARA DETERMINAR LA CUENTA
018700* OPUESTA.  SE RECORRE EN ESTE ORDEN; GANA EL PRIMER PATRON
018800* QUE COINCIDE (VER 2400-CLASIFICA-OPUESTA).  CUANDO EL
018900* SEGUNDO SUBTEXTO ES BLANCO, SOLO SE EXIGE EL PRIMERO.
019000
019100     MOVE 'COMPETENZE (INTERESSI/ONERI)' TO
019200          WCN-UCR-PATRON-TXT1 (1).
019300     MOVE SPACES                         TO
019400          WCN-UCR-PATRON-TXT2 (1).
019500     MOVE 'spese conto unicredit'        TO
019600          WCN-UCR-PATRON-OPUESTA (1).
019700
019800     MOVE 'RICARICA CONTO'                TO
019900          WCN-UCR-PATRON-TXT1 (2).
020000     MOVE SPACES                          TO
020100          WCN-UCR-PATRON-TXT2 (2).
020200     MOVE 'spese conto unicredit'         TO
020300          WCN-UCR-PATRON-OPUESTA (2).
020400
020500     MOVE 'GENIUS SUPER GENIUS 2.0: COSTO FISSO' TO
020600          WCN-UCR-PATRON-TXT1 (3).
020700     MOVE SPACES                          TO
020800          WCN-UCR-PATRON-TXT2 (3).
020900     MOVE 'spese conto unicredit'         TO
021000          WCN-UCR-PATRON-OPUESTA (3).
021100
021200     MOVE 'BONIFICO'                      TO
021300          WCN-UCR-PATRON-TXT1 (4).
021400     MOVE 'CAMISA FRANCESCO'               TO
021500          WCN-UCR-PATRON-TXT2 (4).
021600     MOVE 'fineco'                         TO
021700          WCN-UCR-PATRON-OPUESTA (4).
021800
021900     MOVE 'FINANZIAMENTO 000/4500287/000'  TO
022000          WCN-UCR-PATRON-TXT1 (5).
022100     MOVE SPACES                           TO
022200          WCN-UCR-PATRON-TXT2 (5).
022300     MOVE 'mutuo ristrutturazione'         TO
022400          WCN-UCR-PATRON-OPUESTA (5).
022500
022600     MOVE 'FINANZIAM. NUMERO: 0000000014308394' TO
022700          WCN-UCR-PATRON-TXT1 (6).
022800     MOVE SPACES                            TO
022900          WCN-UCR-PATRON-TXT2 (6).
023000     MOVE 'chirografario ristrutturazione'  TO
023100          WCN-UCR-PATRON-OPUESTA (6).
023200
023300 2000-PROCESO SECTION.
023400*-----------------------------
023500
023600     PERFORM 2200-NORMALIZA-FILA.
023700     PERFORM 2250-VALIDA-FILA.
023800
023900     IF 88-FILA-VALIDA
024000        PERFORM 2300-PARSEA-IMPORTE
024100        PERFORM 2400-CLASIFICA-OPUESTA
024200        PERFORM 2700-GRABA-UNICREDIT-OUT
024300     END-IF.
024400
024500     PERFORM 2100-LEE-UNICREDIT.
024600
024700 2100-LEE-UNICREDIT SECTION.
024800*-----------------------------
024900
025000     READ UNICREDIT-IN INTO UC-REG
025100          AT END
025200             SET 88-FIN-UNICR TO TRUE
025300          NOT AT END
025400             ADD 1 TO WS-CANT-LEIDOS
025500     END-READ.
025600
025700 2200-NORMALIZA-FILA SECTION.
025800*-----------------------------
025900* SE TRIMEA LA FECHA Y SE COLAPSAN LOS BLANCOS REPETIDOS DE LA
026000* DESCRIPCION.
026100
026200     IF NOT 88-FIN-UNICR
026300        MOVE UC-DATA-VALUTA TO WTL-CAMPO
026400        MOVE '00'           TO WTL-RC
026500        CALL 'TRIMLEN' USING WTRIMLEN
026600        MOVE WTL-CAMPO(1:10) TO WS-FECHA-TRIM
026700
026800        MOVE UC-DESCRIZIONE TO WTL-CAMPO
026900        MOVE '01'           TO WTL-RC
027000        CALL 'TRIMLEN' USING WTRIMLEN
027100        MOVE WTL-CAMPO(1:120) TO WS-DESCR-NORM
027200
027300        MOVE UC-IMPORTO     TO WTL-CAMPO
027400        MOVE '00'           TO WTL-RC
027500        CALL 'TRIMLEN' USING WTRIMLEN
027600        MOVE WTL-CAMPO(1:15) TO WS-IMPORTE-TXT
027700     END-IF.
027800
027900 2250-VALIDA-FILA SECTION.
028000*-----------------------------
028100* SE DESCARTA LA FILA SI LA FECHA, LA DESCRIPCION O EL IMPORTE
028200* VIENEN EN BLANCO.  TAMBIEN SE DESCARTA SI EL IMPORTE NO BLANCO
028300* NO EMPIEZA CON UN DIGITO O UN SIGNO (CR-261).
028400
028500     MOVE 'S' TO WS-FILA-VALIDA.
028600
028700     IF WS-FECHA-TRIM = SPACES
028800        OR WS-DESCR-NORM = SPACES
028900        OR WS-IMPORTE-TXT = SPACES
029000        OR (WS-IMPORTE-TXT(1:1) NOT = '-'
029100            AND WS-IMPORTE-TXT(1:1) NOT = '+'
029200            AND WS-IMPORTE-TXT(1:1) IS NOT CLASE-DIGITO)
029300        MOVE 'N' TO WS-FILA-VALIDA
029400     END-IF.
029500
029600 2300-PARSEA-IMPORTE SECTION.
029700*-----------------------------
029800
029900     MOVE WS-IMPORTE-TXT TO WPI-TEXTO.
030000     CALL 'PARSEIT' USING WPARSEIT.
030100
030200 2400-CLASIFICA-OPUESTA SECTION.
030300*-----------------------------
030400* SE RECORRE LA TABLA DE PATRONES EN ORDEN; GANA EL PRIMER
030500* PATRON QUE COINCIDE.  MODELADO SOBRE LA RUTINA DE BUSQUEDA
030600* DE PAISES DE LOS EJERCICIOS DE APAREO, CAMBIANDO LA
030700* IGUALDAD EXACTA POR UNA BUSQUEDA DE SUBCADENA.
030800
030900     MOVE WCN-UCR-OPUESTA-DEFECTO TO WS-OPUESTA.
031000
031100     PERFORM 2450-BUSCA-PATRON
031200             VARYING IDX-UCR-PATRON FROM 1 BY 1
031300             UNTIL IDX-UCR-PATRON > 6
031400                OR WS-OPUESTA NOT = WCN-UCR-OPUESTA-DEFECTO.
031500
031600 2450-BUSCA-PATRON SECTION.
031700*-----------------------------
031800* REVISA SI LA DESCRIPCION CONTIENE EL PRIMER SUBTEXTO DEL
031900* PATRON (Y, CUANDO CORRESPONDE, TAMBIEN EL SEGUNDO).
032000
032100     PERFORM 2460-VERIFICA-SUBTEXTO1.
032200
032300     IF WS-PATRON-OK = 'S'
032400        AND WCN-UCR-PATRON-TXT2 (IDX-UCR-PATRON) NOT = SPACES
032500        PERFORM 2470-VERIFICA-SUBTEXTO2
032600     END-IF.
032700
032800     IF WS-PATRON-OK = 'S'
032900        MOVE WCN-UCR-PATRON-OPUESTA (IDX-UCR-PATRON) TO WS-OPUESTA
033000     END-IF.
033100
033200 2460-VERIFICA-SUBTEXTO1 SECTION.
033300*-----------------------------
033400
033500     MOVE WCN-UCR-PATRON-TXT1 (IDX-UCR-PATRON) TO WTL-CAMPO.
033600     MOVE '00' TO WTL-RC.
033700     CALL 'TRIMLEN' USING WTRIMLEN.
033800     MOVE WTL-LEN TO WS-LARGO-SUBTEXTO.
033900
034000     MOVE 'N' TO WS-PATRON-OK.
034100     PERFORM 2480-BUSCA-POSICION
034200             VARYING WS-IX FROM 1 BY 1
034300             UNTIL WS-IX > 120
034400                OR WS-PATRON-OK = 'S'.
034500
034600 2470-VERIFICA-SUBTEXTO2 SECTION.
034700*-----------------------------
034800
034900     MOVE WCN-UCR-PATRON-TXT2 (IDX-UCR-PATRON) TO WTL-CAMPO.
035000     MOVE '00' TO WTL-RC.
035100     CALL 'TRIMLEN' USING WTRIMLEN.
035200     MOVE WTL-LEN TO WS-LARGO-SUBTEXTO.
035300
035400     MOVE 'N' TO WS-PATRON-OK.
035500     PERFORM 2490-BUSCA-POSICION2
035600             VARYING WS-IX FROM 1 BY 1
035700             UNTIL WS-IX > 120
035800                OR WS-PATRON-OK = 'S'.
035900
036000 2480-BUSCA-POSICION SECTION.
036100*-----------------------------
036200
036300     IF WS-LARGO-SUBTEXTO > 0
036400        AND WS-IX + WS-LARGO-SUBTEXTO - 1 <= 120
036500        IF WS-DESCR-NORM (WS-IX : WS-LARGO-SUBTEXTO) =
036600           WCN-UCR-PATRON-TXT1 (IDX-UCR-PATRON) (1 : WS-LARGO-SUBTEXTO)
036700           MOVE 'S' TO WS-PATRON-OK
036800        END-IF
036900     END-IF.
037000
037100 2490-BUSCA-POSICION2 SECTION.
037200*-----------------------------
037300
037400     IF WS-LARGO-SUBTEXTO > 0
037500        AND WS-IX + WS-LARGO-SUBTEXTO - 1 <= 120
037600        IF WS-DESCR-NORM (WS-IX : WS-LARGO-SUBTEXTO) =
037700           WCN-UCR-PATRON-TXT2 (IDX-UCR-PATRON) (1 : WS-LARGO-SUBTEXTO)
037800           MOVE 'S' TO WS-PATRON-OK
037900        END-IF
038000     END-IF.
038100
038200 2700-GRABA-UNICREDIT-OUT SECTION.
038300*-----------------------------
038400
038500     INITIALIZE OUT-UCR-REG.
038600     MOVE WCN-UCR-CTA       TO OUT-UCR-ACCOUNT-NAME.
038700     MOVE WS-FECHA-TRIM     TO OUT-UCR-DATE.
038800     MOVE WPI-IMPORTE       TO OUT-UCR-AMOUNT-ED.
038900     MOVE WS-DESCR-NORM     TO OUT-UCR-DESCRIPTION.
039000     MOVE WS-OPUESTA        TO OUT-UCR-OPPOSING-NAME.
039100
039200     MOVE OUT-UCR-REG TO OUT-UCR-REG-FD.
039300     WRITE OUT-UCR-REG-FD.
039400     ADD 1 TO WS-CANT-PROCESADOS.
039500
039600 3000-FINALIZA SECTION.
039700*-----------------------------
039800
039900     PERFORM 3100-TOTALES-CONTROL.
040000
040100     CLOSE UNICREDIT-IN.
040200     CLOSE UNICREDIT-OUT.
040300
040400     GOBACK.
040500
040600 3100-TOTALES-CONTROL SECTION.
040700*-----------------------------
040800
040900     DISPLAY 'CNVUNICR - CONVERSION UNICREDIT FINALIZADA'.
041000     DISPLAY 'CNVUNICR - ENTRADA : UNICRIN'.
041100     DISPLAY 'CNVUNICR - SALIDA  : UNICROUT'.
041200     DISPLAY 'CNVUNICR - LEIDOS     : ' WS-CANT-LEIDOS.
041300     DISPLAY 'CNVUNICR - PROCESADOS : ' WS-CANT-PROCESADOS.
041400
041500 END PROGRAM CNVUNICR.
