000100*----------------------------------------------------------------*
000200* REGISTRO DE SALIDA NORMALIZADO - ESTILO FINECO                 *
000300* ES TAMBIEN LA FORMA COMUN QUE USAN LOS DEMAS CONVERSORES       *
000400* LONGITUD DE REGISTRO (400)                                     *
000500*----------------------------------------------------------------*
000600 01  OUT-FIN-REG.
000700     03 OUT-FIN-DATE               PIC  X(10).
000800     03 OUT-FIN-DESCRIPTION        PIC  X(80).
000900     03 OUT-FIN-AMOUNT             PIC  9(7)V99.
001000     03 OUT-FIN-CURRENCY           PIC  X(03).
001100     03 OUT-FIN-TYPE               PIC  X(10).
001200     03 OUT-FIN-SOURCE-NAME        PIC  X(60).
001300     03 OUT-FIN-DEST-NAME          PIC  X(60).
001400     03 OUT-FIN-CATEGORY           PIC  X(30).
001500     03 OUT-FIN-NOTES              PIC  X(80).
001600     03 OUT-FIN-TAGS               PIC  X(30).
001700     03 OUT-FIN-EXTERNAL-ID        PIC  X(20).
001800     03 FILLER                     PIC  X(08).
001900
002000*----------------------------------------------------------------*
002100* LINEA DE CABECERA DE SALIDA (NOMBRES DE COLUMNA)                *
002200*----------------------------------------------------------------*
002300 01  OUT-FIN-CAB.
002400     03 OUT-FIN-CAB-TXT            PIC  X(120) VALUE
002500        'DATE      DESCRIPTION AMOUNT      CUR TYPE       SOU
002600-       'RCE DEST CATEGORY NOTES TAGS EXTERNAL-ID'.
002700     03 FILLER                     PIC  X(280).
