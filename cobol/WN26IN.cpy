000100*----------------------------------------------------------------*
000200* REGISTRO DE ENTRADA - EXTRACTO N26                              *
000300* LONGITUD DE REGISTRO (164), LAYOUT FIJO                        *
000400*----------------------------------------------------------------*
000500 01  N26-REG.
000600     03 N26-VALUE-DATE             PIC  X(10).
000700     03 N26-PARTNER-NAME           PIC  X(40).
000800     03 N26-PARTNER-IBAN           PIC  X(34).
000900     03 N26-PAYMENT-REF            PIC  X(60).
001000     03 N26-AMOUNT-TXT             PIC  X(10).
001100     03 FILLER                     PIC  X(10).
001200
001300*----------------------------------------------------------------*
001400* VISTA NUMERICA DEL IMPORTE (SIGNO SEPARADO AL FINAL)            *
001500*----------------------------------------------------------------*
001600 01  N26-REG-NUM REDEFINES N26-REG.
001700     03 FILLER                     PIC  X(10).
001800     03 FILLER                     PIC  X(40).
001900     03 FILLER                     PIC  X(34).
002000     03 FILLER                     PIC  X(60).
002100     03 N26-AMOUNT-N               PIC  S9(7)V99
002200                                   SIGN IS TRAILING SEPARATE.
002300     03 FILLER                     PIC  X(10).
