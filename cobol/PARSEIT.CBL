000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   PARSEIT.
000400 AUTHOR.       E. PALMEYRO.
000500 INSTALLATION. CASA CENTRAL - AREA CONVERSORES.
000600 DATE-WRITTEN. 08/04/1983.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO DEL AREA DE SISTEMAS.
000900*-------------------------------------------------------------*
001000*                   HISTORIAL DE CAMBIOS                     *
001100*-------------------------------------------------------------*
001200* 08/04/1983 EPA ----- VERSION ORIGINAL, RUTINA CNVNUM PARA
001300*                      CONVERTIR A NUMERICO LOS IMPORTES DE
001400*                      FACTURAS DE PROVEEDORES EUROPEOS (COMA
001500*                      DECIMAL).
001600* 14/02/1991 RGM ----- SE AGREGA EL FILTRADO DE CARACTERES
001700*                      CUANDO EL IMPORTE NO ES NUMERICO.
001800* 30/07/2006 MLQ CR-204 SE RENOMBRA A PARSEIT, SE REESCRIBE PARA    CR-204
001900*                      PARSEAR IMPORTES EN FORMATO ITALIANO
002000*                      (PUNTO MILES, COMA DECIMAL) PARA EL
002100*                      CONVERSOR UNICREDIT.
002200* 14/11/2006 MLQ CR-211 SE REUTILIZA DESDE EL CONVERSOR PAYPAL      CR-211
002300*                      (MISMA REGLA DE PARSEO).
002400* 05/03/2009 CFG CR-255 SE AGREGA EL FALLBACK DE FILTRADO DE        CR-255
002500*                      CARACTERES CUANDO EL IMPORTE NO QUEDA
002600*                      NUMERICO DESPUES DEL PRIMER INTENTO.
002700* 14/03/2014 MLQ CR-270 UN SOLO DIGITO DESPUES DE LA COMA (EJ.      CR-270
002800*                      "12,5") QUEDABA CON UN BLANCO DE RELLENO EN
002900*                      WS-PARTE-DECIMAL, FALLABA IS NUMERIC Y
003000*                      CAIA AL FALLBACK, QUE LO INTERPRETABA COMO
003100*                      "125".  SE RELLENA CON CEROS A LA DERECHA
003200*                      ANTES DE VALIDAR.
003300*-------------------------------------------------------------*
003400* REGLA: SE QUITAN LOS PUNTOS (SEPARADOR DE MILES), LA COMA SE
003500* TRATA COMO PUNTO DECIMAL.  SI EL RESULTADO SIGUE SIN SER
003600* NUMERICO SE CONSERVAN SOLO LOS CARACTERES -+.0123456789 Y SE
003700* REINTENTA TOMANDO EL PUNTO COMO DECIMAL.  BLANCO O VACIO = 0.
003800*-------------------------------------------------------------*
003900
004000 ENVIRONMENT DIVISION.
004100*-------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS CLASE-DIGITO    IS '0' THRU '9'.
004500     CLASS CLASE-FILTRO    IS '0' THRU '9' '-' '+' '.'.
004600
004700 DATA DIVISION.
004800*-------------------------------------------------------------*
004900
005000 WORKING-STORAGE SECTION.
005100*-------------------------------------------------------------*
005200 77  WS-IX                                 PIC S9(4) COMP.
005300 77  WS-IX-DESTINO                         PIC S9(4) COMP.
005400 77  WS-LARGO                              PIC S9(4) COMP.
005500
005600 77  WS-ES-NEGATIVO                        PIC X     VALUE 'N'.
005700     88 88-ES-NEGATIVO                                VALUE 'S'.
005800
005900 77  WS-ES-NUMERICO                        PIC X     VALUE 'S'.
006000     88 88-NO-ES-NUMERICO                            VALUE 'N'.
006100
006200 01  WS-SIN-PUNTO                          PIC X(15) VALUE SPACES.
006300 01  WS-SIN-PUNTO-R REDEFINES WS-SIN-PUNTO.
006400     05 WS-SP-BYTE                         PIC  X OCCURS 15 TIMES.
006500
006600 01  WS-FILTRADO                           PIC X(15) VALUE SPACES.
006700 01  WS-FILTRADO-R REDEFINES WS-FILTRADO.
006800     05 WS-FI-BYTE                         PIC  X OCCURS 15 TIMES.
006900
007000 77  WS-PARTE-ENTERA                       PIC X(12) VALUE SPACES.
007100 77  WS-PARTE-DECIMAL                      PIC X(02) VALUE SPACES.
007200
007300 77  WS-ENTERA-N                           PIC 9(09) VALUE 0.
007400 77  WS-DECIMAL-N                           PIC 9(02) VALUE 0.
007500
007600*-------------------------------------------------------------*
007700 LINKAGE SECTION.
007800*-------------------------------------------------------------*
007900* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
008000
008100     COPY WPARSEIT.
008200
008300*-------------------------------------------------------------*
008400 PROCEDURE DIVISION USING WPARSEIT.
008500*-------------------------------------------------------------*
008600
008700 0000-CUERPO-PRINCIPAL SECTION.
008800*-----------------------------
008900
009000     PERFORM 1000-INICIO.
009100
009200     IF WS-LARGO = 0
009300        MOVE 0        TO WPI-IMPORTE
009400        MOVE '00'     TO WPI-RC
009500     ELSE
009600        PERFORM 2000-QUITA-PUNTOS
009700        PERFORM 3000-PARTE-EN-COMA
009800        IF 88-NO-ES-NUMERICO
009900           PERFORM 4000-FILTRA-CARACTERES
010000           PERFORM 5000-PARTE-EN-PUNTO
010100        END-IF
010200        PERFORM 6000-ARMA-IMPORTE
010300     END-IF.
010400
010500     GOBACK.
010600
010700 1000-INICIO SECTION.
010800*--------------------
010900
011000     MOVE 'N'       TO WS-ES-NEGATIVO.
011100     MOVE 'S'       TO WS-ES-NUMERICO.
011200     MOVE SPACES   TO WS-SIN-PUNTO WS-FILTRADO
011300                      WS-PARTE-ENTERA WS-PARTE-DECIMAL.
011400     MOVE 0        TO WS-ENTERA-N WS-DECIMAL-N.
011500
011600     PERFORM 1100-BUSCA-LARGO
011700             VARYING WS-LARGO FROM LENGTH OF WPI-TEXTO BY -1
011800             UNTIL WS-LARGO = 0
011900                OR WPI-TEXTO(WS-LARGO:1) NOT = ' '.
012000
012100 1000-FIN.
012200     EXIT.
012300
012400 1100-BUSCA-LARGO SECTION.
012500*-----------------------------
012600     CONTINUE.
012700
012800 2000-QUITA-PUNTOS SECTION.
012900*-----------------------------
013000* QUITA LOS PUNTOS (SEPARADOR DE MILES) DEL TEXTO ORIGINAL
013100
013200     MOVE 1        TO WS-IX-DESTINO.
013300
013400     PERFORM 2100-COPIA-SI-NO-PUNTO
013500             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-LARGO.
013600
013700 2000-FIN.
013800     EXIT.
013900
014000 2100-COPIA-SI-NO-PUNTO SECTION.
014100*-----------------------------
014200     IF WPI-TEXTO(WS-IX:1) NOT = '.'
014300        MOVE WPI-TEXTO(WS-IX:1) TO WS-SP-BYTE(WS-IX-DESTINO)
014400        ADD 1 TO WS-IX-DESTINO
014500     END-IF.
014600
014700 3000-PARTE-EN-COMA SECTION.
014800*-----------------------------
014900* BUSCA LA COMA Y SEPARA ENTERA/DECIMAL; LA COMA HACE DE PUNTO
015000* DECIMAL.
015100
015200     MOVE 'S'      TO WS-ES-NUMERICO.
015300
015400     UNSTRING WS-SIN-PUNTO DELIMITED BY ','
015500              INTO WS-PARTE-ENTERA
015600                   WS-PARTE-DECIMAL
015700     END-UNSTRING.
015800
015900     PERFORM 7000-VALIDA-PARTES.
016000
016100 4000-FILTRA-CARACTERES SECTION.
016200*-----------------------------
016300* SEGUNDO INTENTO: SE CONSERVAN SOLO -+.0123456789
016400
016500     MOVE 1        TO WS-IX-DESTINO.
016600
016700     PERFORM 4100-COPIA-SI-FILTRO
016800             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-LARGO.
016900
017000     MOVE 'S'      TO WS-ES-NUMERICO.
017100
017200 4000-FIN.
017300     EXIT.
017400
017500 4100-COPIA-SI-FILTRO SECTION.
017600*-----------------------------
017700     IF WPI-TEXTO(WS-IX:1) IS CLASE-FILTRO
017800        MOVE WPI-TEXTO(WS-IX:1) TO WS-FI-BYTE(WS-IX-DESTINO)
017900        ADD 1 TO WS-IX-DESTINO
018000     END-IF.
018100
018200 5000-PARTE-EN-PUNTO SECTION.
018300*-----------------------------
018400* EL SEGUNDO INTENTO USA EL PUNTO COMO DECIMAL (YA NO HAY COMA)
018500
018600     MOVE SPACES   TO WS-PARTE-ENTERA WS-PARTE-DECIMAL.
018700
018800     UNSTRING WS-FILTRADO DELIMITED BY '.'
018900              INTO WS-PARTE-ENTERA
019000                   WS-PARTE-DECIMAL
019100     END-UNSTRING.
019200
019300     IF WS-FILTRADO = SPACES
019400        MOVE 0     TO WS-ENTERA-N WS-DECIMAL-N
019500        MOVE '00'  TO WPI-RC
019600     ELSE
019700        PERFORM 7000-VALIDA-PARTES
019800     END-IF.
019900
020000 6000-ARMA-IMPORTE SECTION.
020100*-----------------------------
020200
020300     COMPUTE WPI-IMPORTE =
020400             (WS-ENTERA-N + (WS-DECIMAL-N / 100)).
020500
020600     IF 88-ES-NEGATIVO
020700        COMPUTE WPI-IMPORTE = WPI-IMPORTE * -1
020800     END-IF.
020900
021000     MOVE '00'     TO WPI-RC.
021100
021200 7000-VALIDA-PARTES SECTION.
021300*-----------------------------
021400* VALIDA SIGNO Y DIGITOS DE LA PARTE ENTERA/DECIMAL OBTENIDA.
021500* CR-270: LA PARTE DECIMAL SE COMPLETA CON CEROS A LA DERECHA
021600* ANTES DE VALIDARLA, PORQUE UN SOLO DIGITO DESPUES DE LA COMA
021700* (EJ. "12,5") DEJA UN BLANCO DE RELLENO QUE IS NUMERIC RECHAZA.
021800
021900     MOVE 'N'      TO WS-ES-NEGATIVO.
022000
022100     IF WS-PARTE-ENTERA(1:1) = '-'
022200        MOVE 'S'   TO WS-ES-NEGATIVO
022300        MOVE ' '   TO WS-PARTE-ENTERA(1:1)
022400     ELSE
022500        IF WS-PARTE-ENTERA(1:1) = '+'
022600           MOVE ' ' TO WS-PARTE-ENTERA(1:1)
022700        END-IF
022800     END-IF.
022900
023000     IF WS-PARTE-ENTERA = SPACES
023100        MOVE 0     TO WS-ENTERA-N
023200     ELSE
023300        IF WS-PARTE-ENTERA IS NUMERIC
023400           MOVE WS-PARTE-ENTERA TO WS-ENTERA-N
023500        ELSE
023600           MOVE 'N' TO WS-ES-NUMERICO
023700        END-IF
023800     END-IF.
023900
024000     IF WS-PARTE-DECIMAL = SPACES
024100        MOVE 0     TO WS-DECIMAL-N
024200     ELSE
024300        INSPECT WS-PARTE-DECIMAL REPLACING TRAILING SPACE BY ZERO
024400        IF WS-PARTE-DECIMAL IS NUMERIC
024500           MOVE WS-PARTE-DECIMAL TO WS-DECIMAL-N
024600        ELSE
024700           MOVE 'N' TO WS-ES-NUMERICO
024800        END-IF
024900     END-IF.
025000
025100 END PROGRAM PARSEIT.
