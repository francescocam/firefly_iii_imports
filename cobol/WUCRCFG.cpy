000100*----------------------------------------------------------------*
000200* PARAMETROS DE CONFIGURACION DEL CONVERSOR UNICREDIT             *
000300*----------------------------------------------------------------*
000400 01  WCN-UCR-CFG.
000500     03 WCN-UCR-CTA                PIC  X(40) VALUE
000600        'CUENTA UNICREDIT'.
000700     03 WCN-UCR-COL-SALIDA         PIC  9(02) VALUE 05.
000800     03 WCN-UCR-OPUESTA-DEFECTO    PIC  X(40) VALUE
000900        'to be inputed'.
001000     03 FILLER                     PIC  X(10).
001100
001200*----------------------------------------------------------------*
001300* TABLA DE PATRONES PARA CLASIFICAR LA CUENTA OPUESTA A PARTIR   *
001400* DE LA DESCRIPCION DEL MOVIMIENTO.  SE RECORRE EN EL ORDEN DADO *
001500* Y SE APLICA EL PRIMER PATRON QUE COINCIDA (VER 2400-CLASIFICA- *
001600* OPUESTA EN CNVUNICR).  CUANDO WCN-UCR-PATRON-TXT2 NO ES BLANCO *
001700* DEBEN COINCIDIR AMBOS SUBTEXTOS.                               *
001800*----------------------------------------------------------------*
001900 01  WCN-UCR-PATRONES.
002000     03 WCN-UCR-PATRON OCCURS 6 TIMES INDEXED BY IDX-UCR-PATRON.
002100        05 WCN-UCR-PATRON-TXT1      PIC  X(40).
002200        05 WCN-UCR-PATRON-TXT2      PIC  X(40).
002300        05 WCN-UCR-PATRON-OPUESTA   PIC  X(40).
