000100*----------------------------------------------------------------*
000200* REGISTRO DE SALIDA NORMALIZADO - ESTILO UNICREDIT               *
000300* EL IMPORTE SE GRABA TAL COMO SE INTERPRETO, SIN INVERTIR SIGNO *
000400* NI TOMAR VALOR ABSOLUTO                                        *
000500* LONGITUD DE REGISTRO (400)                                     *
000600*----------------------------------------------------------------*
000700 01  OUT-UCR-REG.
000800     03 OUT-UCR-ACCOUNT-NAME        PIC  X(40).
000900     03 OUT-UCR-DATE                PIC  X(10).
001000     03 OUT-UCR-AMOUNT-ED           PIC  -9(7).99.
001100     03 OUT-UCR-DESCRIPTION         PIC  X(120).
001200     03 OUT-UCR-OPPOSING-NAME       PIC  X(40).
001300     03 FILLER                      PIC  X(179).
001400
001500*----------------------------------------------------------------*
001600* LINEA DE CABECERA DE SALIDA                                    *
001700*----------------------------------------------------------------*
001800 01  OUT-UCR-CAB.
001900     03 OUT-UCR-CAB-TXT             PIC  X(120) VALUE
002000        'ACCOUNT-NAME                           DATE       AMOU
002100-       'NT      DESCRIPTION                                 OP
002200-       'POSING-NAME'.
002300     03 FILLER                      PIC  X(280).
