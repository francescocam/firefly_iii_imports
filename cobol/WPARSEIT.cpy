000100*----------------------------------------------------------------*
000200* COPY DE COMUNICACION CON LA RUTINA PARSEIT                     *
000300* PARSEO DE IMPORTES EN FORMATO ITALIANO (PUNTO = MILES,         *
000400* COMA = DECIMAL) USADO POR LOS CONVERSORES PAYPAL Y UNICREDIT   *
000500*----------------------------------------------------------------*
000600 01  WPARSEIT.
000700     05 WPI-ENTRADA.
000800        07 WPI-TEXTO               PIC  X(15).
000900        07 WPI-TEXTO-R REDEFINES WPI-TEXTO.
001000           10 WPI-TEXTO-BYTE        PIC  X OCCURS 15 TIMES.
001100        07 FILLER                  PIC  X(05).
001200     05 WPI-SALIDA.
001300        07 WPI-IMPORTE              PIC S9(9)V99.
001400        07 WPI-RC                   PIC   X(02).
001500        07 FILLER                   PIC   X(05).
